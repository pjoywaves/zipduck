000100*////////////////// (PARRAFOS COMPARTIDOS) ///////////////////////
000200*     PORTON DE ELEGIBILIDAD (EligibilityCalculator).  SE COPIA
000300*     TEXTUALMENTE EN ELGB010 Y ELGB020 PARA QUE EL MISMO CODIGO
000400*     DECIDA LA ELEGIBILIDAD EN LOS DOS PROGRAMAS (EL NEGOCIO
000500*     EXIGE QUE EL PORTON SEA IDENTICO EN AMBOS).
000600*     EVALUA, EN ESTE ORDEN, EDAD / INGRESO / FAMILIA /
000700*     VIVIENDAS.  CUALQUIER PORTON QUE FALLE CORTA A NO
000800*     ELEGIBLE; LOS LIMITES SON INCLUSIVOS.
000900*--------------------------------------------------------------
001000 2010-VERIF-GATE-I.
001100
001200     MOVE 'Y' TO WS-GATE-EDAD-OK
001300     MOVE 'Y' TO WS-GATE-INGRESO-OK
001400     MOVE 'Y' TO WS-GATE-FAMILIA-OK
001500     MOVE 'Y' TO WS-GATE-VIVIENDAS-OK
001600     MOVE 'Y' TO WS-GATE-ELEGIBLE
001700
001800*    PORTON DE EDAD
001900     IF OFE-EDAD-MIN-FLAG = 'Y' AND PRF-EDAD < OFE-EDAD-MIN
002000        MOVE 'N' TO WS-GATE-EDAD-OK
002100     END-IF
002200     IF OFE-EDAD-MAX-FLAG = 'Y' AND PRF-EDAD > OFE-EDAD-MAX
002300        MOVE 'N' TO WS-GATE-EDAD-OK
002400     END-IF
002500
002600*    PORTON DE INGRESO ANUAL
002700     IF OFE-INGRESO-MIN-FLAG = 'Y' AND
002800        PRF-INGRESO-ANUAL < OFE-INGRESO-MIN
002900        MOVE 'N' TO WS-GATE-INGRESO-OK
003000     END-IF
003100     IF OFE-INGRESO-MAX-FLAG = 'Y' AND
003200        PRF-INGRESO-ANUAL > OFE-INGRESO-MAX
003300        MOVE 'N' TO WS-GATE-INGRESO-OK
003400     END-IF
003500
003600*    PORTON DE GRUPO FAMILIAR
003700     IF OFE-INTEGR-MIN-FLAG = 'Y' AND
003800        PRF-INTEGRANTES < OFE-INTEGR-MIN
003900        MOVE 'N' TO WS-GATE-FAMILIA-OK
004000     END-IF
004100     IF OFE-INTEGR-MAX-FLAG = 'Y' AND
004200        PRF-INTEGRANTES > OFE-INTEGR-MAX
004300        MOVE 'N' TO WS-GATE-FAMILIA-OK
004400     END-IF
004500
004600*    PORTON DE VIVIENDAS EN PROPIEDAD (SIN TOPE INFERIOR)
004700     IF OFE-TOPE-VIVIENDAS-FLAG = 'Y' AND
004800        PRF-VIVIENDAS-PROPIAS > OFE-TOPE-VIVIENDAS
004900        MOVE 'N' TO WS-GATE-VIVIENDAS-OK
005000     END-IF
005100
005200     IF NOT GATE-EDAD-PASA OR NOT GATE-INGRESO-PASA OR
005300        NOT GATE-FAMILIA-PASA OR NOT GATE-VIVIENDAS-PASA
005400        MOVE 'N' TO WS-GATE-ELEGIBLE
005500     END-IF.
005600
005700 2010-VERIF-GATE-F.  EXIT.
