000100*////////////////// (WORKING-STORAGE COMPARTIDA) ////////////////
000200*     BANDERAS DEL PORTON DE ELEGIBILIDAD (EligibilityCalculator)
000300*     COPIADAS EN LA WORKING-STORAGE DE ELGB010 Y ELGB020 PARA
000400*     QUE AMBOS PROGRAMAS EVALUEN EL MISMO PORTON CON LOS MISMOS
000500*     NOMBRES DE CAMPO (VER PGM_51-CP-ELGGATE PARA LOS PARRAFOS).
000600 77  WS-GATE-EDAD-OK          PIC X(01)    VALUE 'Y'.
000700     88  GATE-EDAD-PASA                    VALUE 'Y'.
000800 77  WS-GATE-INGRESO-OK       PIC X(01)    VALUE 'Y'.
000900     88  GATE-INGRESO-PASA                 VALUE 'Y'.
001000 77  WS-GATE-FAMILIA-OK       PIC X(01)    VALUE 'Y'.
001100     88  GATE-FAMILIA-PASA                 VALUE 'Y'.
001200 77  WS-GATE-VIVIENDAS-OK     PIC X(01)    VALUE 'Y'.
001300     88  GATE-VIVIENDAS-PASA               VALUE 'Y'.
001400 77  WS-GATE-ELEGIBLE         PIC X(01)    VALUE 'Y'.
001500     88  GATE-ES-ELEGIBLE                  VALUE 'Y'.
