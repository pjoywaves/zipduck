000100*////////////////// (LAYOUT) ////////////////////////////////////
000200************************************************************
000300*     LAYOUT FEED PUBLICO SIN NORMALIZAR (RAW-FEED-RECORD)   *
000400*     ARCHIVO: RAW-FEED-FILE  (DDFEED)                       *
000500*     LARGO REGISTRO = 1780 BYTES                            *
000600************************************************************
000700*     POSICION RELATIVA (1:500) ID DEL SISTEMA EXTERNO
000800 01  REG-FEED-CRUDO.
000900     03  FEE-ID-EXTERNO          PIC X(500)   VALUE SPACES.
001000*     POSICION RELATIVA (501:200) NOMBRE DE LA OFERTA
001100     03  FEE-NOMBRE              PIC X(200)   VALUE SPACES.
001200*     POSICION RELATIVA (701:1000) DIRECCION / UBICACION EN
001300*     TEXTO LIBRE, TAL COMO LA ENTREGA EL FEED
001400     03  FEE-UBICACION-TXT       PIC X(1000)  VALUE SPACES.
001500*     POSICION RELATIVA (1701:30) TIPO DE VIVIENDA EN TEXTO
001600*     LIBRE (COREANO O ABREVIATURAS COMO 'APT')
001700     03  FEE-TIPO-VIVIENDA-TXT   PIC X(30)    VALUE SPACES.
001800*     POSICION RELATIVA (1731:13) PRECIO MINIMO (WON)
001900     03  FEE-PRECIO-MIN          PIC 9(13)    VALUE ZEROS.
002000*     POSICION RELATIVA (1744:13) PRECIO MAXIMO (WON)
002100     03  FEE-PRECIO-MAX          PIC 9(13)    VALUE ZEROS.
002200*     POSICION RELATIVA (1757:8) FECHA INICIO POSTULACION
002300     03  FEE-FECHA-INICIO        PIC 9(08)    VALUE ZEROS.
002400*     POSICION RELATIVA (1765:8) FECHA FIN POSTULACION
002500     03  FEE-FECHA-FIN           PIC 9(08)    VALUE ZEROS.
002600*     POSICION RELATIVA (1773:8) RELLENO PARA CUADRAR EL
002700*     REGISTRO A 1780 BYTES
002800     03  FILLER                  PIC X(08)    VALUE SPACES.
