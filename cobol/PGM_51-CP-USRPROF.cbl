000100*////////////////// (LAYOUT) ////////////////////////////////////
000200************************************************************
000300*     LAYOUT PERFIL DE POSTULANTE (USER-PROFILE-RECORD)    *
000400*     ARCHIVO: PROFILE-FILE   (DDPROFL)                    *
000500*     LARGO REGISTRO = 540 BYTES                           *
000600************************************************************
000700*     POSICION RELATIVA (1:9)   CLAVE SUBROGADA
000800 01  REG-PERFIL.
000900     03  PRF-ID                  PIC 9(09)    VALUE ZEROS.
001000*     POSICION RELATIVA (10:3)  EDAD EN AñOS
001100     03  PRF-EDAD                PIC 9(03)    VALUE ZEROS.
001200*     POSICION RELATIVA (13:11) INGRESO ANUAL (WON COREANO,
001300*     SIN DECIMALES)
001400     03  PRF-INGRESO-ANUAL       PIC 9(11)    VALUE ZEROS.
001500*     POSICION RELATIVA (24:3)  INTEGRANTES DEL GRUPO FAMILIAR
001600     03  PRF-INTEGRANTES         PIC 9(03)    VALUE ZEROS.
001700*     POSICION RELATIVA (27:3)  CANTIDAD DE VIVIENDAS EN
001800*     PROPIEDAD DEL POSTULANTE
001900     03  PRF-VIVIENDAS-PROPIAS   PIC 9(03)    VALUE ZEROS.
002000*     POSICION RELATIVA (30:500) LOCALIDADES PREFERIDAS,
002100*     TEXTO LIBRE SEPARADO POR COMAS (EN COREANO)
002200     03  PRF-LOCALIDADES-PREF    PIC X(500)   VALUE SPACES.
002300*     POSICION RELATIVA (530:1) AVISOS HABILITADOS  'Y'/'N'
002400     03  PRF-AVISOS-HABIL        PIC X(01)    VALUE 'N'.
002500*     POSICION RELATIVA (531:10) RELLENO PARA CUADRAR EL
002600*     REGISTRO A 540 BYTES
002700     03  FILLER                  PIC X(10)    VALUE SPACES.
002800
002900*////////////////// (FD) //////////////////////////////////////
003000*     EL FD SE REPITE EN CADA PROGRAMA QUE ABRE PROFILE-FILE;
003100*     EL LARGO DE REGISTRO SE FIJA AQUI PARA MANTENER UNA SOLA
003200*     FUENTE DE VERDAD SOBRE EL LAYOUT.
003300*     FD  PROFILE-FILE
003400*         RECORD CONTAINS 540 CHARACTERS
003500*         RECORDING MODE IS F.
003600*     01  REG-PERFIL  (VER ARRIBA)
