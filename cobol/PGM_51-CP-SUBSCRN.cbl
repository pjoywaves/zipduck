000100*////////////////// (LAYOUT) ////////////////////////////////////
000200************************************************************
000300*     LAYOUT CATALOGO DE OFERTAS DE VIVIENDA (SUBSCRIPTION-  *
000400*     RECORD).  ARCHIVO: SUBSCRIPTION-FILE (DDSUBSC).        *
000500*     LARGO REGISTRO = 1880 BYTES.                           *
000600*     ORGANIZACION RELATIVA (NO HAY ISAM EN ESTE DESTINO);   *
000700*     LA CLAVE DE BUSQUEDA (PUBLIC-DATA-ID) SE RESUELVE POR  *
000800*     TABLA EN MEMORIA, NO POR CLAVE DE ARCHIVO.             *
000900************************************************************
001000*     POSICION RELATIVA (1:9)  CLAVE SUBROGADA
001100 01  REG-OFERTA.
001200     03  OFE-ID                  PIC 9(09)    VALUE ZEROS.
001300*     POSICION RELATIVA (10:200) NOMBRE DEL COMPLEJO/OFERTA
001400     03  OFE-NOMBRE              PIC X(200)   VALUE SPACES.
001500*     POSICION RELATIVA (210:50) REGION  (SEUL, GYEONGGI, ...)
001600     03  OFE-LOCALIDAD           PIC X(50)    VALUE SPACES.
001700*     POSICION RELATIVA (260:1000) DIRECCION COMPLETA
001800     03  OFE-DIRECCION           PIC X(1000)  VALUE SPACES.
001900*     POSICION RELATIVA (1260:12) TIPO DE VIVIENDA
002000*     VALORES:  APARTMENT, OFFICETEL, VILLA, TOWNHOUSE, ETC
002100     03  OFE-TIPO-VIVIENDA       PIC X(12)    VALUE SPACES.
002200*     POSICION RELATIVA (1272:13) PRECIO UNITARIO MINIMO (WON)
002300     03  OFE-PRECIO-MIN          PIC 9(13)    VALUE ZEROS.
002400*     POSICION RELATIVA (1285:13) PRECIO UNITARIO MAXIMO (WON)
002500     03  OFE-PRECIO-MAX          PIC 9(13)    VALUE ZEROS.
002600*     CRITERIOS DE ELEGIBILIDAD ANULABLES.  CADA CAMPO LLEVA
002700*     SU BYTE INDICADOR -FLAG: 'Y' = LIMITE FIJADO POR LA
002800*     OFERTA, 'N' = SIN LIMITE (EL CAMPO NUMERICO QUEDA EN
002900*     CERO Y SE IGNORA).
003000*     POSICION RELATIVA (1298:3+1) EDAD MINIMA
003100     03  OFE-EDAD-MIN            PIC 9(03)    VALUE ZEROS.
003200     03  OFE-EDAD-MIN-FLAG       PIC X(01)    VALUE 'N'.
003300*     POSICION RELATIVA (1302:3+1) EDAD MAXIMA
003400     03  OFE-EDAD-MAX            PIC 9(03)    VALUE ZEROS.
003500     03  OFE-EDAD-MAX-FLAG       PIC X(01)    VALUE 'N'.
003600*     POSICION RELATIVA (1306:11+1) INGRESO ANUAL MINIMO
003700     03  OFE-INGRESO-MIN         PIC 9(11)    VALUE ZEROS.
003800     03  OFE-INGRESO-MIN-FLAG    PIC X(01)    VALUE 'N'.
003900*     POSICION RELATIVA (1318:11+1) INGRESO ANUAL MAXIMO
004000     03  OFE-INGRESO-MAX         PIC 9(11)    VALUE ZEROS.
004100     03  OFE-INGRESO-MAX-FLAG    PIC X(01)    VALUE 'N'.
004200*     POSICION RELATIVA (1330:3+1) INTEGRANTES MINIMO
004300     03  OFE-INTEGR-MIN          PIC 9(03)    VALUE ZEROS.
004400     03  OFE-INTEGR-MIN-FLAG     PIC X(01)    VALUE 'N'.
004500*     POSICION RELATIVA (1334:3+1) INTEGRANTES MAXIMO
004600     03  OFE-INTEGR-MAX          PIC 9(03)    VALUE ZEROS.
004700     03  OFE-INTEGR-MAX-FLAG     PIC X(01)    VALUE 'N'.
004800*     POSICION RELATIVA (1338:3+1) TOPE VIVIENDAS EN PROPIEDAD
004900     03  OFE-TOPE-VIVIENDAS      PIC 9(03)    VALUE ZEROS.
005000     03  OFE-TOPE-VIVIENDAS-FLAG PIC X(01)    VALUE 'N'.
005100*     POSICION RELATIVA (1342:8) FECHA INICIO POSTULACION
005200*     FORMATO AAAAMMDD
005300     03  OFE-FECHA-INICIO        PIC 9(08)    VALUE ZEROS.
005400*     POSICION RELATIVA (1350:8) FECHA FIN POSTULACION
005500*     FORMATO AAAAMMDD
005600     03  OFE-FECHA-FIN           PIC 9(08)    VALUE ZEROS.
005700*     POSICION RELATIVA (1358:10) ORIGEN DEL DATO
005800*     VALORES: PUBLIC_DB, PDF_UPLOAD, MERGED
005900     03  OFE-ORIGEN-DATO         PIC X(10)    VALUE SPACES.
006000*     POSICION RELATIVA (1368:1) FUE FUSIONADA  'Y'/'N'
006100     03  OFE-ES-FUSIONADA        PIC X(01)    VALUE 'N'.
006200*     POSICION RELATIVA (1369:1) OFERTA ACTIVA  'Y'/'N'
006300     03  OFE-ACTIVA              PIC X(01)    VALUE 'Y'.
006400*     POSICION RELATIVA (1370:500) IDENTIFICADOR EXTERNO DEL
006500*     FEED PUBLICO.  USADO PARA DEDUPLICAR CONTRA EL CATALOGO.
006600     03  OFE-ID-DATO-PUBLICO     PIC X(500)   VALUE SPACES.
006700*     POSICION RELATIVA (1870:11) RELLENO PARA CUADRAR EL
006800*     REGISTRO A 1880 BYTES
006900     03  FILLER                  PIC X(11)    VALUE SPACES.
007000
007100*////////////////// (REDEFINES FECHAS) //////////////////////////
007200*     VISTA ALTERNATIVA DE LAS FECHAS AAAAMMDD PARA LOS
007300*     PROGRAMAS QUE COMPARAN AñO/MES/DIA POR SEPARADO
007400*     (DEACT010 - BAJA DE OFERTAS VENCIDAS).
007500 01  REG-OFERTA-FECHAS REDEFINES REG-OFERTA.
007600     03  FILLER                  PIC X(1341).
007700     03  OFR-INICIO-R.
007800         05  OFR-INICIO-AAAA     PIC 9(04).
007900         05  OFR-INICIO-MM       PIC 9(02).
008000         05  OFR-INICIO-DD       PIC 9(02).
008100     03  OFR-FIN-R.
008200         05  OFR-FIN-AAAA        PIC 9(04).
008300         05  OFR-FIN-MM          PIC 9(02).
008400         05  OFR-FIN-DD          PIC 9(02).
008500     03  FILLER                  PIC X(523).
