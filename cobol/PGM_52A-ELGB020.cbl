000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ELGB020.
000300 AUTHOR.        R. ALDERETE.
000400 INSTALLATION.  GRUPO KC02788 - SECTOR VIVIENDA.
000500 DATE-WRITTEN.  11/09/1989.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - GRUPO KC02788.
000800
000900****************************************************************
001000*    ELGB020  -  PUNTAJE DETALLADO POR COMPONENTES Y VEREDICTO  *
001100*    ======================================================    *
001200*    LEE POSTULANTE Y OFERTA, REAPLICA EL MISMO PORTON DE       *
001300*    ELGB010 Y, SI ES ELEGIBLE, CALCULA CINCO PUNTAJES POR      *
001400*    COMPONENTE (EDAD, INGRESO, GRUPO FAMILIAR, VIVIENDAS EN    *
001500*    PROPIEDAD, LOCALIDAD) QUE SUMADOS DAN EL PUNTAJE GENERAL   *
001600*    (0-100), MAS UN VEREDICTO EN COREANO SEGUN EL PUNTAJE.     *
001700*    GRABA UN REGISTRO POR PAR EN MATCH-RESULT-FILE.            *
001800****************************************************************
001900*    HISTORIAL DE CAMBIOS
002000*    ------------------------------------------------------
002100*    11/09/1989  RAL  ALTA INICIAL DEL PROGRAMA.                  RAL8909 
002200*    04/03/1990  RAL  SE SEPARA EL PUNTAJE DE VIVIENDAS DEL DE    RAL9003 
002300*                     INGRESO (EN LA V1 ESTABAN MEZCLADOS).       RAL9003 
002400*    19/07/1992  MFE  CORRECCION EN EL COMPONENTE DE GRUPO        MFE9207 
002500*                     FAMILIAR: EL PUNTO MEDIO SE TRUNCABA MAL.   MFE9207 
002600*    25/01/1994  MFE  SE AGREGA EL VEREDICTO EN COREANO POR       MFE9401 
002700*                     RANGO DE PUNTAJE (REQ. 198).                MFE9401 
002800*    08/05/1996  RAL  REQ. 390: CUANDO NO ES ELEGIBLE SE GRABA    RAL9605 
002900*                     IGUAL EL REGISTRO CON PUNTAJE CERO.         RAL9605 
003000*    02/09/1998  JCO  REVISION Y2K: SE REVISAN TODAS LAS FECHAS   JCO9809 
003100*                     DE PROCESO INTERNAS (ACCEPT FROM DATE).     JCO9809 
003200*    14/01/1999  JCO  PRUEBAS DE CAMBIO DE SIGLO CONFORMES.       JCO9901 
003300*    30/06/2002  DPA  SE ORDENA EL COMPONENTE DE INGRESO POR      DPA0206 
003400*                     RANGO DE PROPORCION (0.2-0.8 / 0.1-0.9)     DPA0206 
003500*                     SEGUN LA NUEVA TABLA DE PUNTAJES.           DPA0206 
003600*    21/11/2006  DPA  REQ. 618: COMPONENTE DE LOCALIDAD POR       DPA0611 
003700*                     COINCIDENCIA DE SUBCADENA.                  DPA0611 
003800*    03/07/2009  LQU  SE REEMPLAZA EL PORTON LOCAL POR EL         LQU0907 
003900*                     PARRAFO COMPARTIDO PGM_51-CP-ELGGATE (EL    LQU0907 
004000*                     MISMO QUE USA ELGB010).                     LQU0907 
004100*    21/02/2013  LQU  AJUSTE DE LARGO DE REGISTRO DEL CATALOGO    LQU1302 
004200*                     A 1880 BYTES (REQ. 702).                    LQU1302 
004300*    19/09/2017  NBE  REQ. 888: SE AGREGA EL COMPONENTE DE        NBE1709 
004400*                     VIVIENDAS EN PROPIEDAD POR PROPORCION.      NBE1709 
004500*    15/05/2024  NBE  TCK-10441: SE DOCUMENTA EL ORIGEN COREANO   NBE2405 
004600*                     DEL VEREDICTO Y DE LA LOCALIDAD.            NBE2405 
004700*    09/08/2026  NBE  TCK-11205: EL MENSAJE DE NO-ELEGIBLE EN     NBE2608 
004800*                     2300 NO COINCIDIA CON EL QUE REALMENTE SE   NBE2608 
004900*                     USA (ERA EL DE UNA RAMA MUERTA DEL REPORTE  NBE2608 
005000*                     DE ORIGEN); SE CORRIGE AL TEXTO CORRECTO.   NBE2608 
005010*    09/08/2026  NBE  TCK-11207: EL RECORTE DEL TOKEN EN EL       NBE2608 
005020*                     BARRIDO DE LOCALIDADES SOLO QUITABA         NBE2608 
005030*                     BLANCOS A LA DERECHA; UN TOKEN CON BLANCO   NBE2608 
005040*                     ADELANTE (LISTA SEPARADA POR COMA Y         NBE2608 
005050*                     ESPACIO) QUEDABA EN LARGO CERO Y SE PERDIA  NBE2608 
005060*                     LA PREFERENCIA DE UBICACION.                NBE2608
005070*    09/08/2026  NBE  TCK-11209: LOS INDICADORES DE UN SOLO       NBE2608
005080*                     BYTE ('S'/'N') NO COINCIDIAN CON EL         NBE2608
005090*                     ESTANDAR DEL CATALOGO ('Y'/'N'); SE PASAN   NBE2608
005095*                     TODOS LOS LITERALES A 'Y'/'N'.              NBE2608
005100*    09/08/2026  NBE  TCK-11211: EL VEREDICTO DE PUNTAJE < 60     NBE2608
005110*                     SE ARMABA CON UNA CONTINUACION POR GUION    NBE2608
005120*                     QUE NO INSERTA ESPACIO ENTRE LOS DOS        NBE2608
005130*                     TROZOS; EL LITERAL RESULTANTE (56 BYTES)    NBE2608
005140*                     SUPERABA EL CAMPO RES-VEREDICTO (X(40)) Y   NBE2608
005150*                     EL MOVE LO TRUNCABA A MITAD DE UN CARACTER  NBE2608
005160*                     UTF-8, DEJANDO EL CAMPO ILEGIBLE.  SE       NBE2608
005170*                     ACORTA EL TEXTO A UNA FRASE DE 35 BYTES     NBE2608
005180*                     QUE ENTRA COMPLETA EN UNA SOLA LINEA.       NBE2608
005190****************************************************************
005200
005300*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM.
005800
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100
006200     SELECT PROFILE-FILE ASSIGN DDPROFL
006300            ORGANIZATION IS LINE SEQUENTIAL
006400            FILE STATUS IS FS-PROFILE.
006500
006600     SELECT SUBSCRIPTION-FILE ASSIGN DDSUBSC
006700            ORGANIZATION IS LINE SEQUENTIAL
006800            FILE STATUS IS FS-SUBSCRN.
006900
007000     SELECT MATCH-RESULT-FILE ASSIGN DDMATCH
007100            ORGANIZATION IS LINE SEQUENTIAL
007200            FILE STATUS IS FS-MATCH.
007300
007400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
007500 DATA DIVISION.
007600 FILE SECTION.
007700
007800 FD  PROFILE-FILE
007900     RECORD CONTAINS 540 CHARACTERS
008000     RECORDING MODE IS F.
008100     COPY PGM_51-CP-USRPROF.
008200
008300 FD  SUBSCRIPTION-FILE
008400     RECORD CONTAINS 1880 CHARACTERS
008500     RECORDING MODE IS F.
008600     COPY PGM_51-CP-SUBSCRN.
008700
008800 FD  MATCH-RESULT-FILE
008900     RECORD CONTAINS 270 CHARACTERS
009000     RECORDING MODE IS F.
009100     COPY PGM_52-CP-MATRSLT.
009200
009300 WORKING-STORAGE SECTION.
009400*=======================*
009500
009600 77  FILLER        PIC X(26)  VALUE '* INICIO WORKING-STORAGE *'.
009700
009800*---- FILE STATUS ------------------------------------------------
009900 77  FS-PROFILE               PIC XX       VALUE SPACES.
010000     88  FS-PROFILE-FIN                    VALUE '10'.
010100 77  FS-SUBSCRN               PIC XX       VALUE SPACES.
010200     88  FS-SUBSCRN-FIN                    VALUE '10'.
010300 77  FS-MATCH                 PIC XX       VALUE SPACES.
010400
010500*---- BANDERAS DE CORTE DE LECTURA  ------------------------------
010600 77  WS-FIN-PERFILES          PIC X(01)    VALUE 'N'.
010700     88  PERFILES-FIN                      VALUE 'Y'.
010800 77  WS-FIN-CATALOGO          PIC X(01)    VALUE 'N'.
010900     88  CATALOGO-FIN                      VALUE 'Y'.
011000
011100*---- PORTON DE ELEGIBILIDAD (COMPARTIDO CON ELGB010)  -----------
011200     COPY PGM_51-CP-ELGFLAG.
011300
011400*---- CONTADORES  ------------------------------------------------
011500 77  WS-CANT-PERFILES         PIC 9(05)    COMP VALUE ZERO.
011600 77  WS-CANT-GRABADOS         PIC 9(07)    COMP VALUE ZERO.
011700 77  WS-CANT-NUM-PRINT        PIC ZZZ,ZZ9  VALUE ZEROS.
011800
011900*---- ARITMETICA DE COMPONENTES  ---------------------------------
012000 01  WS-COMPONENTES-DET.
012100     05  WS-COMP-EDAD         PIC 9(02)    COMP VALUE ZERO.
012200     05  WS-COMP-INGRESO      PIC 9(02)    COMP VALUE ZERO.
012300     05  WS-COMP-FAMILIA      PIC 9(02)    COMP VALUE ZERO.
012400     05  WS-COMP-VIVIENDAS    PIC 9(02)    COMP VALUE ZERO.
012500     05  WS-COMP-LOCALIDAD    PIC 9(02)    COMP VALUE ZERO.
012600     05  FILLER               PIC X(01)    VALUE SPACE.
012700
012800*---- TERCER REDEFINES: ESPEJO DISPLAY DE LOS COMPONENTES, PARA LA
012900*    TRAZA (UN GRUPO COMP NO SE PUEDE REDEFINIR CON UNA VISTA
013000*    DISPLAY; SE ARMA UN ESPEJO APARTE Y SE ACTUALIZA POR MOVE).
013100 01  WS-COMPONENTES-TRAZA.
013200     05  WS-COMP-EDAD-D       PIC 9(02)    VALUE ZERO.
013300     05  WS-COMP-INGRESO-D    PIC 9(02)    VALUE ZERO.
013400     05  WS-COMP-FAMILIA-D    PIC 9(02)    VALUE ZERO.
013500     05  WS-COMP-VIVIENDAS-D  PIC 9(02)    VALUE ZERO.
013600     05  WS-COMP-LOCALIDAD-D  PIC 9(02)    VALUE ZERO.
013700     05  FILLER               PIC X(01)    VALUE SPACE.
013800 01  WS-COMPONENTES-COMBO REDEFINES WS-COMPONENTES-TRAZA
013900                              PIC 9(10).
014000
014100 77  WS-PUNTAJE-GENERAL       PIC 9(03)    COMP VALUE ZERO.
014200
014300*---- COMPONENTE DE INGRESO (COMPARACION DE RAZON, SIN DECIMALES) 
014400 77  WS-RANGO-INGRESO         PIC S9(11)   COMP VALUE ZERO.
014500 77  WS-POSIC-INGRESO         PIC S9(11)   COMP VALUE ZERO.
014600 77  WS-POSIC-INGR-X10        PIC S9(13)   COMP VALUE ZERO.
014700 77  WS-RANGO-INGR-X1         PIC S9(12)   COMP VALUE ZERO.
014800 77  WS-RANGO-INGR-X2         PIC S9(12)   COMP VALUE ZERO.
014900 77  WS-RANGO-INGR-X8         PIC S9(13)   COMP VALUE ZERO.
015000 77  WS-RANGO-INGR-X9         PIC S9(13)   COMP VALUE ZERO.
015100
015200*---- COMPONENTE DE GRUPO FAMILIAR  ------------------------------
015300 77  WS-FAM-MEDIO             PIC S9(05)   COMP VALUE ZERO.
015400 77  WS-FAM-DISTANCIA         PIC S9(05)   COMP VALUE ZERO.
015500
015600*---- COMPONENTE DE VIVIENDAS (COMPARACION DE RAZON)  ------------
015700 77  WS-VIV-X2                PIC S9(07)   COMP VALUE ZERO.
015800 77  WS-VIV-X4                PIC S9(07)   COMP VALUE ZERO.
015900 77  WS-VIV-TOPE-X2           PIC S9(07)   COMP VALUE ZERO.
016000 77  WS-VIV-TOPE-X3           PIC S9(07)   COMP VALUE ZERO.
016100
016200*---- BUSQUEDA DE SUBCADENA (MISMA TECNICA DE ELGB010)  ----------
016300 77  WS-TOKEN-INICIO          PIC 9(04)    COMP VALUE ZERO.
016400 77  WS-TOKEN-FIN             PIC 9(04)    COMP VALUE ZERO.
016500 77  WS-TOKEN-LARGO           PIC 9(04)    COMP VALUE ZERO.
016520 77  WS-TOKEN-BLANCOS-IZQ     PIC 9(04)    COMP VALUE ZERO.
016600 77  WS-TOKEN-POS             PIC 9(04)    COMP VALUE ZERO.
016700 77  WS-SUB-LOC-LARGO         PIC 9(04)    COMP VALUE ZERO.
016800 77  WS-TOKEN-ACTUAL          PIC X(50)    VALUE SPACES.
016820 77  WS-TOKEN-SCRATCH         PIC X(50)    VALUE SPACES.
016900 77  WS-HAY-COINCIDENCIA      PIC X(01)    VALUE 'N'.
017000     88  HAY-COINCIDENCIA                  VALUE 'Y'.
017100
017200*---- SEGUNDO REDEFINES: VOLCADO PLANO DE TOKENS PARA TRAZA  -----
017300 01  WS-TOKEN-TABLA.
017400     05  WS-TOKEN-TABLA-ITEM  PIC X(50)  OCCURS 20 TIMES.
017500     05  FILLER               PIC X(01)  VALUE SPACE.
017600 01  WS-TOKEN-VOLCADO REDEFINES WS-TOKEN-TABLA
017700                              PIC X(1000).
017800
017900*---- PRIMER REDEFINES: FECHA DE PROCESO (BANNER)  ---------------
018000 77  WS-FECHA-PROCESO         PIC 9(06)    VALUE ZEROS.
018100 01  WS-FECHA-PROCESO-R REDEFINES WS-FECHA-PROCESO.
018200     05  WS-FEC-AA            PIC 9(02).
018300     05  WS-FEC-MM            PIC 9(02).
018400     05  WS-FEC-DD            PIC 9(02).
018500
018600 77  FILLER        PIC X(26)  VALUE '* FINAL  WORKING-STORAGE *'.
018700
018800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
018900 PROCEDURE DIVISION.
019000
019100 MAIN-PROGRAM-I.
019200
019300     PERFORM 1000-INICIO-I       THRU 1000-INICIO-F.
019400     PERFORM 2000-PROC-PERFIL-I  THRU 2000-PROC-PERFIL-F
019500                                 UNTIL PERFILES-FIN.
019600     PERFORM 9999-FINAL-I        THRU 9999-FINAL-F.
019700
019800 MAIN-PROGRAM-F.  GOBACK.
019900
020000
020100*----------------------------------------------------------------
020200 1000-INICIO-I.
020300
020400     ACCEPT WS-FECHA-PROCESO FROM DATE.
020500     DISPLAY '=================================================='.
020600     DISPLAY 'ELGB020 - PUNTAJE DETALLADO - FECHA PROCESO: '
020700              WS-FEC-AA '/' WS-FEC-MM '/' WS-FEC-DD.
020800
020900     OPEN INPUT PROFILE-FILE.
021000     OPEN OUTPUT MATCH-RESULT-FILE.
021100     IF FS-PROFILE IS NOT EQUAL '00' OR
021200        FS-MATCH   IS NOT EQUAL '00' THEN
021300        DISPLAY '* ERROR EN OPEN INICIAL = ' FS-PROFILE ' / '
021400                 FS-MATCH
021500        MOVE 9999 TO RETURN-CODE
021600        SET PERFILES-FIN TO TRUE
021700     ELSE
021800        PERFORM 1100-LEER-PERFIL-I THRU 1100-LEER-PERFIL-F
021900     END-IF.
022000
022100 1000-INICIO-F.  EXIT.
022200
022300
022400*----------------------------------------------------------------
022500 1100-LEER-PERFIL-I.
022600
022700     READ PROFILE-FILE INTO REG-PERFIL
022800
022900     EVALUATE FS-PROFILE
023000        WHEN '00'
023100           ADD 1 TO WS-CANT-PERFILES
023200        WHEN '10'
023300           SET PERFILES-FIN TO TRUE
023400        WHEN OTHER
023500           DISPLAY '* ERROR EN LECTURA PROFILE-FILE = ' FS-PROFILE
023600           MOVE 9999 TO RETURN-CODE
023700           SET PERFILES-FIN TO TRUE
023800     END-EVALUATE.
023900
024000 1100-LEER-PERFIL-F.  EXIT.
024100
024200
024300*----------------------------------------------------------------
024400 2000-PROC-PERFIL-I.
024500
024600     PERFORM 2100-ABRIR-CATALOGO-I THRU 2100-ABRIR-CATALOGO-F.
024700
024800     PERFORM 2300-PROC-OFERTA-I THRU 2300-PROC-OFERTA-F
024900                               UNTIL CATALOGO-FIN.
025000
025100     PERFORM 2900-CERRAR-CATALOGO-I THRU 2900-CERRAR-CATALOGO-F.
025200
025300     PERFORM 1100-LEER-PERFIL-I THRU 1100-LEER-PERFIL-F.
025400
025500 2000-PROC-PERFIL-F.  EXIT.
025600
025700
025800*----------------------------------------------------------------
025900 2100-ABRIR-CATALOGO-I.
026000
026100     MOVE 'N' TO WS-FIN-CATALOGO
026200
026300     OPEN INPUT SUBSCRIPTION-FILE
026400     IF FS-SUBSCRN IS NOT EQUAL '00' THEN
026500        DISPLAY '* ERROR EN OPEN SUBSCRIPTION-FILE = ' FS-SUBSCRN
026600        MOVE 9999 TO RETURN-CODE
026700        SET PERFILES-FIN TO TRUE
026800        SET CATALOGO-FIN TO TRUE
026900     ELSE
027000        PERFORM 2200-LEER-OFERTA-I THRU 2200-LEER-OFERTA-F
027100     END-IF.
027200
027300 2100-ABRIR-CATALOGO-F.  EXIT.
027400
027500
027600*----------------------------------------------------------------
027700 2200-LEER-OFERTA-I.
027800
027900     READ SUBSCRIPTION-FILE INTO REG-OFERTA
028000
028100     EVALUATE FS-SUBSCRN
028200        WHEN '00'
028300           CONTINUE
028400        WHEN '10'
028500           SET CATALOGO-FIN TO TRUE
028600        WHEN OTHER
028700           DISPLAY '* ERROR EN LECTURA SUBSCRIPTION-FILE = '
028800                    FS-SUBSCRN
028900           MOVE 9999 TO RETURN-CODE
029000           SET CATALOGO-FIN TO TRUE
029100     END-EVALUATE.
029200
029300 2200-LEER-OFERTA-F.  EXIT.
029400
029500
029600*----------------------------------------------------------------
029700 2300-PROC-OFERTA-I.
029800
029900     PERFORM 2010-VERIF-GATE-I THRU 2010-VERIF-GATE-F.
030000
030100     IF GATE-ES-ELEGIBLE THEN
030200        PERFORM 2400-CALC-COMPONENTES-I
030300           THRU 2400-CALC-COMPONENTES-F
030400        COMPUTE WS-PUNTAJE-GENERAL =
030500                WS-COMP-EDAD + WS-COMP-INGRESO + WS-COMP-FAMILIA
030600                + WS-COMP-VIVIENDAS + WS-COMP-LOCALIDAD
030700        PERFORM 2800-VEREDICTO-ELEGIBLE-I
030800           THRU 2800-VEREDICTO-ELEGIBLE-F
030900     ELSE
031000        MOVE ZERO TO WS-COMP-EDAD WS-COMP-INGRESO WS-COMP-FAMILIA
031100                     WS-COMP-VIVIENDAS WS-COMP-LOCALIDAD
031200        MOVE ZERO TO WS-PUNTAJE-GENERAL
031300        MOVE '자격 조건 미달' TO RES-VEREDICTO
031400     END-IF
031500
031600     MOVE WS-COMP-EDAD      TO WS-COMP-EDAD-D
031700     MOVE WS-COMP-INGRESO   TO WS-COMP-INGRESO-D
031800     MOVE WS-COMP-FAMILIA   TO WS-COMP-FAMILIA-D
031900     MOVE WS-COMP-VIVIENDAS TO WS-COMP-VIVIENDAS-D
032000     MOVE WS-COMP-LOCALIDAD TO WS-COMP-LOCALIDAD-D
032100     DISPLAY '  OFERTA ' OFE-ID
032200              ' COMPONENTES(EDAD/ING/FAM/VIV/LOC)='
032300              WS-COMPONENTES-COMBO
032400              ' GENERAL=' WS-PUNTAJE-GENERAL.
032500
032600     PERFORM 2900-GRABAR-RESULTADO-I THRU 2900-GRABAR-RESULTADO-F.
032700
032800     PERFORM 2200-LEER-OFERTA-I THRU 2200-LEER-OFERTA-F.
032900
033000 2300-PROC-OFERTA-F.  EXIT.
033100
033200
033300*----------------------------------------------------------------
033400*    PARRAFOS COMPARTIDOS DEL PORTON DE ELEGIBILIDAD (IDENTICOS
033500*    A LOS DE ELGB010 POR REQUERIMIENTO DEL NEGOCIO).
033600     COPY PGM_51-CP-ELGGATE.
033700
033800
033900*----------------------------------------------------------------
034000 2400-CALC-COMPONENTES-I.
034100
034200     PERFORM 2410-COMP-EDAD-I      THRU 2410-COMP-EDAD-F.
034300     PERFORM 2420-COMP-INGRESO-I   THRU 2420-COMP-INGRESO-F.
034400     PERFORM 2430-COMP-FAMILIA-I   THRU 2430-COMP-FAMILIA-F.
034500     PERFORM 2440-COMP-VIVIENDAS-I THRU 2440-COMP-VIVIENDAS-F.
034600     PERFORM 2450-COMP-LOCALIDAD-I THRU 2450-COMP-LOCALIDAD-F.
034700
034800 2400-CALC-COMPONENTES-F.  EXIT.
034900
035000
035100*----------------------------------------------------------------
035200*    COMPONENTE DE EDAD (MAXIMO 10)
035300 2410-COMP-EDAD-I.
035400
035500     IF OFE-EDAD-MIN-FLAG IS NOT EQUAL 'Y' AND
035600        OFE-EDAD-MAX-FLAG IS NOT EQUAL 'Y' THEN
035700        MOVE 10 TO WS-COMP-EDAD
035800     ELSE
035900        IF OFE-EDAD-MIN-FLAG = 'Y' AND
036000           PRF-EDAD < OFE-EDAD-MIN + 5 THEN
036100           MOVE 7 TO WS-COMP-EDAD
036200        ELSE
036300           IF OFE-EDAD-MAX-FLAG = 'Y' AND
036400              PRF-EDAD > OFE-EDAD-MAX - 5 THEN
036500              MOVE 7 TO WS-COMP-EDAD
036600           ELSE
036700              MOVE 10 TO WS-COMP-EDAD
036800           END-IF
036900        END-IF
037000     END-IF.
037100
037200 2410-COMP-EDAD-F.  EXIT.
037300
037400
037500*----------------------------------------------------------------
037600*    COMPONENTE DE INGRESO (MAXIMO 30).  LA RAZON SE COMPARA
037700*    POR PRODUCTO CRUZADO PARA NO USAR ARITMETICA DECIMAL.
037800 2420-COMP-INGRESO-I.
037900
038000     IF OFE-INGRESO-MIN-FLAG IS NOT EQUAL 'Y' AND
038100        OFE-INGRESO-MAX-FLAG IS NOT EQUAL 'Y' THEN
038200        MOVE 30 TO WS-COMP-INGRESO
038300     ELSE
038400        IF OFE-INGRESO-MIN-FLAG = 'Y' AND
038500           OFE-INGRESO-MAX-FLAG = 'Y' THEN
038600           COMPUTE WS-RANGO-INGRESO =
038700                   OFE-INGRESO-MAX - OFE-INGRESO-MIN
038800           COMPUTE WS-POSIC-INGRESO =
038900                   PRF-INGRESO-ANUAL - OFE-INGRESO-MIN
039000           COMPUTE WS-POSIC-INGR-X10 = WS-POSIC-INGRESO * 10
039100           COMPUTE WS-RANGO-INGR-X2  = WS-RANGO-INGRESO * 2
039200           COMPUTE WS-RANGO-INGR-X8  = WS-RANGO-INGRESO * 8
039300           COMPUTE WS-RANGO-INGR-X1  = WS-RANGO-INGRESO * 1
039400           COMPUTE WS-RANGO-INGR-X9  = WS-RANGO-INGRESO * 9
039500           IF WS-POSIC-INGR-X10 >= WS-RANGO-INGR-X2 AND
039600              WS-POSIC-INGR-X10 <= WS-RANGO-INGR-X8 THEN
039700              MOVE 30 TO WS-COMP-INGRESO
039800           ELSE
039900              IF WS-POSIC-INGR-X10 >= WS-RANGO-INGR-X1 AND
040000                 WS-POSIC-INGR-X10 <= WS-RANGO-INGR-X9 THEN
040100                 MOVE 25 TO WS-COMP-INGRESO
040200              ELSE
040300                 MOVE 20 TO WS-COMP-INGRESO
040400              END-IF
040500           END-IF
040600        ELSE
040700           MOVE 25 TO WS-COMP-INGRESO
040800        END-IF
040900     END-IF.
041000
041100 2420-COMP-INGRESO-F.  EXIT.
041200
041300
041400*----------------------------------------------------------------
041500*    COMPONENTE DE GRUPO FAMILIAR (MAXIMO 10)
041600 2430-COMP-FAMILIA-I.
041700
041800     IF OFE-INTEGR-MIN-FLAG IS NOT EQUAL 'Y' AND
041900        OFE-INTEGR-MAX-FLAG IS NOT EQUAL 'Y' THEN
042000        MOVE 10 TO WS-COMP-FAMILIA
042100     ELSE
042200        IF OFE-INTEGR-MIN-FLAG = 'Y' AND
042300           OFE-INTEGR-MAX-FLAG = 'Y' THEN
042400           COMPUTE WS-FAM-MEDIO =
042500                   (OFE-INTEGR-MIN + OFE-INTEGR-MAX) / 2
042600           COMPUTE WS-FAM-DISTANCIA =
042700                   PRF-INTEGRANTES - WS-FAM-MEDIO
042800           IF WS-FAM-DISTANCIA < ZERO THEN
042900              COMPUTE WS-FAM-DISTANCIA = WS-FAM-DISTANCIA * -1
043000           END-IF
043100           IF WS-FAM-DISTANCIA = ZERO THEN
043200              MOVE 10 TO WS-COMP-FAMILIA
043300           ELSE
043400              IF WS-FAM-DISTANCIA <= 1 THEN
043500                 MOVE 8 TO WS-COMP-FAMILIA
043600              ELSE
043700                 MOVE 6 TO WS-COMP-FAMILIA
043800              END-IF
043900           END-IF
044000        ELSE
044100           MOVE 8 TO WS-COMP-FAMILIA
044200        END-IF
044300     END-IF.
044400
044500 2430-COMP-FAMILIA-F.  EXIT.
044600
044700
044800*----------------------------------------------------------------
044900*    COMPONENTE DE VIVIENDAS EN PROPIEDAD (MAXIMO 20)
045000 2440-COMP-VIVIENDAS-I.
045100
045200     IF OFE-TOPE-VIVIENDAS-FLAG IS NOT EQUAL 'Y' THEN
045300        MOVE 20 TO WS-COMP-VIVIENDAS
045400     ELSE
045500        IF PRF-VIVIENDAS-PROPIAS = ZERO AND
045600           OFE-TOPE-VIVIENDAS = ZERO THEN
045700           MOVE 20 TO WS-COMP-VIVIENDAS
045800        ELSE
045900           IF PRF-VIVIENDAS-PROPIAS > ZERO AND
046000              OFE-TOPE-VIVIENDAS = ZERO THEN
046100              MOVE ZERO TO WS-COMP-VIVIENDAS
046200           ELSE
046300              COMPUTE WS-VIV-X2 = PRF-VIVIENDAS-PROPIAS * 2
046400              COMPUTE WS-VIV-X4 = PRF-VIVIENDAS-PROPIAS * 4
046500              COMPUTE WS-VIV-TOPE-X2 = OFE-TOPE-VIVIENDAS * 2
046600              COMPUTE WS-VIV-TOPE-X3 = OFE-TOPE-VIVIENDAS * 3
046700              IF WS-VIV-X2 <= OFE-TOPE-VIVIENDAS THEN
046800                 MOVE 20 TO WS-COMP-VIVIENDAS
046900              ELSE
047000                 IF WS-VIV-X4 <= WS-VIV-TOPE-X3 THEN
047100                    MOVE 15 TO WS-COMP-VIVIENDAS
047200                 ELSE
047300                    MOVE 10 TO WS-COMP-VIVIENDAS
047400                 END-IF
047500              END-IF
047600           END-IF
047700        END-IF
047800     END-IF.
047900
048000 2440-COMP-VIVIENDAS-F.  EXIT.
048100
048200
048300*----------------------------------------------------------------
048400*    COMPONENTE DE LOCALIDAD (MAXIMO 30)
048500 2450-COMP-LOCALIDAD-I.
048600
048700     MOVE 'N' TO WS-HAY-COINCIDENCIA
048800     IF PRF-LOCALIDADES-PREF = SPACES THEN
048900        MOVE 15 TO WS-COMP-LOCALIDAD
049000     ELSE
049100        IF OFE-LOCALIDAD = SPACES THEN
049200           MOVE 15 TO WS-COMP-LOCALIDAD
049300        ELSE
049400           PERFORM 2460-BUSCA-LOCALIDAD-I
049500              THRU 2460-BUSCA-LOCALIDAD-F
049600           IF HAY-COINCIDENCIA THEN
049700              MOVE 30 TO WS-COMP-LOCALIDAD
049800           ELSE
049900              MOVE 5 TO WS-COMP-LOCALIDAD
050000           END-IF
050100        END-IF
050200     END-IF.
050300
050400 2450-COMP-LOCALIDAD-F.  EXIT.
050500
050600
050700*----------------------------------------------------------------
050800*    DIVIDE PRF-LOCALIDADES-PREF POR COMAS Y VERIFICA SI
050900*    OFE-LOCALIDAD CONTIENE ALGUN TOKEN (MISMA TECNICA DE
051000*    ELGB010, PARRAFOS 2030/2031/2032, RESCRITA SIN PARRAFOS
051100*    COMPARTIDOS PORQUE LA BUSQUEDA NO FORMA PARTE DEL PORTON).
051200 2460-BUSCA-LOCALIDAD-I.
051300
051400     MOVE SPACES TO WS-TOKEN-TABLA
051500     UNSTRING PRF-LOCALIDADES-PREF DELIMITED BY ','
051600         INTO WS-TOKEN-TABLA-ITEM(1) WS-TOKEN-TABLA-ITEM(2)
051700              WS-TOKEN-TABLA-ITEM(3) WS-TOKEN-TABLA-ITEM(4)
051800              WS-TOKEN-TABLA-ITEM(5) WS-TOKEN-TABLA-ITEM(6)
051900              WS-TOKEN-TABLA-ITEM(7) WS-TOKEN-TABLA-ITEM(8)
052000              WS-TOKEN-TABLA-ITEM(9) WS-TOKEN-TABLA-ITEM(10)
052100              WS-TOKEN-TABLA-ITEM(11) WS-TOKEN-TABLA-ITEM(12)
052200              WS-TOKEN-TABLA-ITEM(13) WS-TOKEN-TABLA-ITEM(14)
052300              WS-TOKEN-TABLA-ITEM(15) WS-TOKEN-TABLA-ITEM(16)
052400              WS-TOKEN-TABLA-ITEM(17) WS-TOKEN-TABLA-ITEM(18)
052500              WS-TOKEN-TABLA-ITEM(19) WS-TOKEN-TABLA-ITEM(20)
052600
052700     MOVE ZERO TO WS-TOKEN-POS
052800     PERFORM 2461-LOOP-TOKEN-I THRU 2461-LOOP-TOKEN-F
052900        UNTIL WS-TOKEN-POS = 20 OR HAY-COINCIDENCIA.
053000
053100 2460-BUSCA-LOCALIDAD-F.  EXIT.
053200
053300
053400*----------------------------------------------------------------
053500*    CUERPO DEL BARRIDO DE TOKENS (UNA POSICION POR EJECUCION).
053600 2461-LOOP-TOKEN-I.
053700
053800     ADD 1 TO WS-TOKEN-POS
053900     MOVE WS-TOKEN-TABLA-ITEM(WS-TOKEN-POS) TO WS-TOKEN-ACTUAL
053905*    TCK-11207: SE QUITAN PRIMERO LOS BLANCOS A LA IZQUIERDA      NBE2608
053910*    (VER EL MISMO COMENTARIO EN PGM_51A-ELGB010, PARRAFO         NBE2608
053915*    2031-RECORTAR-TOKEN-I; AQUI EL TOKEN NO PASA POR UN          NBE2608
053920*    PARRAFO APARTE, VIVE DENTRO DEL BARRIDO).                    NBE2608
053925     MOVE ZERO TO WS-TOKEN-BLANCOS-IZQ                            NBE2608
053930     INSPECT WS-TOKEN-ACTUAL TALLYING WS-TOKEN-BLANCOS-IZQ        NBE2608
053935             FOR LEADING ' '                                      NBE2608
053940     IF WS-TOKEN-BLANCOS-IZQ > ZERO THEN                          NBE2608
053945        MOVE SPACES TO WS-TOKEN-SCRATCH                           NBE2608
053950        MOVE WS-TOKEN-ACTUAL(WS-TOKEN-BLANCOS-IZQ + 1 : )         NBE2608
053955          TO WS-TOKEN-SCRATCH                                     NBE2608
053960        MOVE WS-TOKEN-SCRATCH TO WS-TOKEN-ACTUAL                  NBE2608
053965     END-IF
054000     MOVE ZERO TO WS-TOKEN-LARGO
054100     INSPECT WS-TOKEN-ACTUAL TALLYING WS-TOKEN-LARGO
054200             FOR CHARACTERS BEFORE INITIAL ' '
054300     IF WS-TOKEN-ACTUAL = SPACES THEN
054400        MOVE ZERO TO WS-TOKEN-LARGO
054500     END-IF
054600     IF WS-TOKEN-LARGO > ZERO THEN
054700        MOVE ZERO TO WS-SUB-LOC-LARGO
054800        INSPECT OFE-LOCALIDAD TALLYING WS-SUB-LOC-LARGO
054900                FOR CHARACTERS BEFORE INITIAL ' '
055000        IF WS-SUB-LOC-LARGO >= WS-TOKEN-LARGO THEN
055100           COMPUTE WS-TOKEN-FIN =
055200                   WS-SUB-LOC-LARGO - WS-TOKEN-LARGO + 1
055300           MOVE ZERO TO WS-TOKEN-INICIO
055400           PERFORM 2462-LOOP-SUBCAD-I THRU 2462-LOOP-SUBCAD-F
055500              UNTIL WS-TOKEN-INICIO > WS-TOKEN-FIN
055600                     OR HAY-COINCIDENCIA
055700        END-IF
055800     END-IF.
055900
056000 2461-LOOP-TOKEN-F.  EXIT.
056100
056200
056300*----------------------------------------------------------------
056400*    CUERPO DEL BARRIDO DE POSICIONES DE SUBCADENA.
056500 2462-LOOP-SUBCAD-I.
056600
056700     ADD 1 TO WS-TOKEN-INICIO
056800     IF OFE-LOCALIDAD(WS-TOKEN-INICIO : WS-TOKEN-LARGO)
056900        IS EQUAL TO WS-TOKEN-ACTUAL(1 : WS-TOKEN-LARGO)
057000        THEN
057100        MOVE 'Y' TO WS-HAY-COINCIDENCIA
057200     END-IF.
057300
057400 2462-LOOP-SUBCAD-F.  EXIT.
057500
057600
057700*----------------------------------------------------------------
057800*    VEREDICTO EN COREANO POR RANGO DE PUNTAJE (SOLO SI ES
057900*    ELEGIBLE - EL CASO NO-ELEGIBLE SE RESUELVE EN 2300).
058000 2800-VEREDICTO-ELEGIBLE-I.
058100
058200     IF WS-PUNTAJE-GENERAL >= 90 THEN
058300        MOVE '매우 적합한 청약입니다' TO RES-VEREDICTO
058400     ELSE
058500        IF WS-PUNTAJE-GENERAL >= 75 THEN
058600           MOVE '적합한 청약입니다' TO RES-VEREDICTO
058700        ELSE
058800           IF WS-PUNTAJE-GENERAL >= 60 THEN
058900              MOVE '조건부 적합입니다' TO RES-VEREDICTO
059000           ELSE
059100              MOVE '자격은 있으나 미흡합니다' TO RES-VEREDICTO
059400           END-IF
059500        END-IF
059600     END-IF.
059700
059800 2800-VEREDICTO-ELEGIBLE-F.  EXIT.
059900
060000
060100*----------------------------------------------------------------
060200 2900-GRABAR-RESULTADO-I.
060300
060400     MOVE OFE-ID          TO RES-OFERTA-ID
060500     MOVE OFE-NOMBRE      TO RES-OFERTA-NOMBRE
060600     MOVE WS-GATE-ELEGIBLE TO RES-ELEGIBLE
060700     MOVE WS-PUNTAJE-GENERAL TO RES-PUNTAJE-GENERAL
060800     MOVE WS-COMP-EDAD      TO RES-PUNTAJE-EDAD
060900     MOVE WS-COMP-INGRESO   TO RES-PUNTAJE-INGRESO
061000     MOVE WS-COMP-FAMILIA   TO RES-PUNTAJE-FAMILIA
061100     MOVE WS-COMP-VIVIENDAS TO RES-PUNTAJE-VIVIENDAS
061200     MOVE WS-COMP-LOCALIDAD TO RES-PUNTAJE-LOCALIDAD
061300
061400     WRITE REG-RESULTADO
061500     IF FS-MATCH IS NOT EQUAL '00' THEN
061600        DISPLAY '* ERROR EN WRITE MATCH-RESULT-FILE = ' FS-MATCH
061700        MOVE 9999 TO RETURN-CODE
061800     ELSE
061900        ADD 1 TO WS-CANT-GRABADOS
062000     END-IF.
062100
062200 2900-GRABAR-RESULTADO-F.  EXIT.
062300
062400
062500*----------------------------------------------------------------
062600 2900-CERRAR-CATALOGO-I.
062700
062800     CLOSE SUBSCRIPTION-FILE
062900     IF FS-SUBSCRN IS NOT EQUAL '00' THEN
063000        DISPLAY '* ERROR EN CLOSE SUBSCRIPTION-FILE = ' FS-SUBSCRN
063100        MOVE 9999 TO RETURN-CODE
063200     END-IF.
063300
063400 2900-CERRAR-CATALOGO-F.  EXIT.
063500
063600
063700*----------------------------------------------------------------
063800 9999-FINAL-I.
063900
064000     CLOSE PROFILE-FILE MATCH-RESULT-FILE.
064100
064200     DISPLAY '=================================================='.
064300     MOVE WS-CANT-PERFILES TO WS-CANT-NUM-PRINT
064400     DISPLAY 'TOTAL POSTULANTES PROCESADOS:   ' WS-CANT-NUM-PRINT.
064500     MOVE WS-CANT-GRABADOS TO WS-CANT-NUM-PRINT
064600     DISPLAY 'TOTAL RESULTADOS GRABADOS:      ' WS-CANT-NUM-PRINT.
064700
064800 9999-FINAL-F.  EXIT.
