000100*////////////////// (LAYOUT) ////////////////////////////////////
000200************************************************************
000300*     LAYOUT RESULTADO DE PUNTAJE DETALLADO (MATCH-SCORE-    *
000400*     RESULT).  ARCHIVO: MATCH-RESULT-FILE  (DDMATCH)        *
000500*     LARGO REGISTRO = 270 BYTES                             *
000600************************************************************
000700*     POSICION RELATIVA (1:9)  CLAVE DE OFERTA (ECO)
000800 01  REG-RESULTADO.
000900     03  RES-OFERTA-ID           PIC 9(09)    VALUE ZEROS.
001000*     POSICION RELATIVA (10:200) NOMBRE DE OFERTA (ECO)
001100     03  RES-OFERTA-NOMBRE       PIC X(200)   VALUE SPACES.
001200*     POSICION RELATIVA (210:1) ES ELEGIBLE  'Y'/'N'
001300     03  RES-ELEGIBLE            PIC X(01)    VALUE 'N'.
001400*     POSICION RELATIVA (211:3) PUNTAJE GENERAL (0-100)
001500     03  RES-PUNTAJE-GENERAL     PIC 9(03)    VALUE ZEROS.
001600*     POSICION RELATIVA (214:2) PUNTAJE POR EDAD (0-10)
001700     03  RES-PUNTAJE-EDAD        PIC 9(02)    VALUE ZEROS.
001800*     POSICION RELATIVA (216:2) PUNTAJE POR INGRESO (0-30)
001900     03  RES-PUNTAJE-INGRESO     PIC 9(02)    VALUE ZEROS.
002000*     POSICION RELATIVA (218:2) PUNTAJE POR GRUPO FAMILIAR
002100*     (0-10)
002200     03  RES-PUNTAJE-FAMILIA     PIC 9(02)    VALUE ZEROS.
002300*     POSICION RELATIVA (220:2) PUNTAJE POR VIVIENDAS EN
002400*     PROPIEDAD (0-20)
002500     03  RES-PUNTAJE-VIVIENDAS   PIC 9(02)    VALUE ZEROS.
002600*     POSICION RELATIVA (222:2) PUNTAJE POR LOCALIDAD (0-30)
002700     03  RES-PUNTAJE-LOCALIDAD   PIC 9(02)    VALUE ZEROS.
002800*     POSICION RELATIVA (224:40) VEREDICTO EN COREANO
002900     03  RES-VEREDICTO           PIC X(40)    VALUE SPACES.
003000*     POSICION RELATIVA (264:7) RELLENO PARA CUADRAR EL
003100*     REGISTRO A 270 BYTES
003200     03  FILLER                  PIC X(07)    VALUE SPACES.
