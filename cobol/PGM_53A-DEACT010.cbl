000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    DEACT010.
000300 AUTHOR.        M. FERNANDEZ.
000400 INSTALLATION.  GRUPO KC02788 - SECTOR VIVIENDA.
000500 DATE-WRITTEN.  02/04/1990.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - GRUPO KC02788.
000800
000900****************************************************************
001000*    DEACT010  -  BAJA DE OFERTAS DE VIVIENDA VENCIDAS          *
001100*    ======================================================    *
001200*    RECORRE EL CATALOGO COMPLETO (SUBSCRIPTION-FILE, ACCESO    *
001300*    RELATIVO - AQUI NO HAY ISAM) Y, PARA CADA OFERTA QUE SIGA  *
001400*    ACTIVA (OFE-ACTIVA = 'Y'), COMPARA LA FECHA FIN DE         *
001500*    POSTULACION CONTRA LA FECHA DE PROCESO.  SI LA FECHA FIN   *
001600*    YA PASO, LA OFERTA SE DA DE BAJA (OFE-ACTIVA = 'N') Y SE   *
001700*    REESCRIBE EN EL MISMO LUGAR (REWRITE, NO ES UN PASE DE     *
001800*    CLASIFICACION/MERGE).                                      *
001900****************************************************************
002000*    HISTORIAL DE CAMBIOS
002100*    ------------------------------------------------------
002200*    02/04/1990  MFE  ALTA INICIAL DEL PROGRAMA.                  MFE9004 
002300*    28/11/1991  MFE  SE AGREGA EL CONTADOR DE BAJAS AL           MFE9111 
002400*                     DISPLAY DE FIN DE CORRIDA (REQ. 077).       MFE9111 
002500*    16/08/1994  RAL  CORRECCION: NO SE CONSIDERABAN LAS          RAL9408 
002600*                     OFERTAS YA INACTIVAS COMO NO-OP; SE         RAL9408 
002700*                     REESCRIBIAN IGUAL Y SE PERDIA TIEMPO.       RAL9408 
002800*    12/05/1998  JCO  REVISION Y2K: LA FECHA FIN DE OFERTA SE     JCO9805 
002900*                     ALMACENA CON SIGLO COMPLETO (AAAAMMDD);     JCO9805 
003000*                     SE REVISA LA COMPARACION CONTRA LA FECHA    JCO9805 
003100*                     DE PROCESO PARA EL CAMBIO DE SIGLO.         JCO9805 
003200*    09/02/1999  JCO  PRUEBAS DE CAMBIO DE SIGLO CONFORMES.       JCO9902 
003300*    14/10/2003  DPA  SE CAMBIA LA ORGANIZACION DEL CATALOGO DE   DPA0310 
003400*                     SECUENCIAL A RELATIVA PARA PODER            DPA0310 
003500*                     REESCRIBIR EN EL MISMO LUGAR SIN PASAR      DPA0310 
003600*                     POR UN ARCHIVO DE SALIDA INTERMEDIO.        DPA0310 
003700*    21/02/2013  LQU  AJUSTE DE LARGO DE REGISTRO DEL CATALOGO    LQU1302 
003800*                     A 1880 BYTES (REQ. 702).                    LQU1302 
003900*    15/05/2024  NBE  TCK-10441: SE ACLARA QUE LA COMPARACION     NBE2405
004000*                     DE FECHAS ES SOLO POR FECHA (SIN HORA).     NBE2405
004010*    09/08/2026  NBE  TCK-11209: LOS INDICADORES DE UN SOLO       NBE2608
004020*                     BYTE ('S'/'N') NO COINCIDIAN CON EL         NBE2608
004030*                     ESTANDAR DEL CATALOGO ('Y'/'N'); SE PASAN   NBE2608
004040*                     TODOS LOS LITERALES A 'Y'/'N'.              NBE2608
004100****************************************************************
004200
004300*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100
005200     SELECT SUBSCRIPTION-FILE ASSIGN DDSUBSC
005300            ORGANIZATION IS RELATIVE
005400            ACCESS MODE IS DYNAMIC
005500            RELATIVE KEY IS WS-SUB-RELKEY
005600            FILE STATUS IS FS-SUBSCRN.
005700
005800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005900 DATA DIVISION.
006000 FILE SECTION.
006100
006200 FD  SUBSCRIPTION-FILE
006300     RECORD CONTAINS 1880 CHARACTERS
006400     RECORDING MODE IS F.
006500     COPY PGM_51-CP-SUBSCRN.
006600
006700 WORKING-STORAGE SECTION.
006800*=======================*
006900
007000 77  FILLER        PIC X(26)  VALUE '* INICIO WORKING-STORAGE *'.
007100
007200*---- FILE STATUS Y CLAVE RELATIVA  ------------------------------
007300 77  FS-SUBSCRN               PIC XX       VALUE SPACES.
007400     88  FS-SUBSCRN-FIN                    VALUE '10'.
007500 77  WS-SUB-RELKEY            PIC 9(06)    COMP VALUE ZERO.
007600
007700*---- BANDERA DE CORTE DE LECTURA  -------------------------------
007800 77  WS-FIN-CATALOGO          PIC X(01)    VALUE 'N'.
007900     88  CATALOGO-FIN                      VALUE 'Y'.
008000
008100*---- CONTADORES  ------------------------------------------------
008200 77  WS-CANT-LEIDAS           PIC 9(07)    COMP VALUE ZERO.
008300 77  WS-CANT-BAJAS            PIC 9(07)    COMP VALUE ZERO.
008400 77  WS-CANT-NUM-PRINT        PIC ZZZ,ZZ9  VALUE ZEROS.
008500
008600*---- COMPARACION DE FECHAS (TERCER REDEFINES)  ------------------
008700 01  WS-FECHA-HOY-R.
008800     05  WS-HOY-AAAA          PIC 9(04)    VALUE ZERO.
008900     05  WS-HOY-MM            PIC 9(02)    VALUE ZERO.
009000     05  WS-HOY-DD            PIC 9(02)    VALUE ZERO.
009100     05  FILLER               PIC X(01)    VALUE SPACE.
009200 01  WS-FECHA-HOY-COMBO REDEFINES WS-FECHA-HOY-R
009300                              PIC 9(08).
009400*    TERCER REDEFINES: VISTA CARACTER A CARACTER DE LA MISMA
009500*    FECHA, USADA PARA LA TRAZA DE DEPURACION DEL REQ. 077.
009600 01  WS-FECHA-HOY-CHARS REDEFINES WS-FECHA-HOY-R.
009700     05  WS-HOY-CHAR          PIC X(01)  OCCURS 8 TIMES.
009800     05  FILLER               PIC X(01).
009900
010000*---- SEGUNDO REDEFINES: FECHA DE SISTEMA (ACCEPT FROM DATE)  ----
010100 77  WS-FECHA-SISTEMA         PIC 9(06)    VALUE ZEROS.
010200 01  WS-FECHA-SISTEMA-R REDEFINES WS-FECHA-SISTEMA.
010300     05  WS-SIS-AA            PIC 9(02).
010400     05  WS-SIS-MM            PIC 9(02).
010500     05  WS-SIS-DD            PIC 9(02).
010600
010700 77  FILLER        PIC X(26)  VALUE '* FINAL  WORKING-STORAGE *'.
010800
010900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
011000 PROCEDURE DIVISION.
011100
011200 MAIN-PROGRAM-I.
011300
011400     PERFORM 1000-INICIO-I        THRU 1000-INICIO-F.
011500     PERFORM 2000-PROC-OFERTA-I   THRU 2000-PROC-OFERTA-F
011600                                 UNTIL CATALOGO-FIN.
011700     PERFORM 9999-FINAL-I         THRU 9999-FINAL-F.
011800
011900 MAIN-PROGRAM-F.  GOBACK.
012000
012100
012200*----------------------------------------------------------------
012300 1000-INICIO-I.
012400
012500     ACCEPT WS-FECHA-SISTEMA FROM DATE.
012600
012700*    LA FECHA DE SISTEMA (AAMMDD) SE EXPANDE A SIGLO COMPLETO
012800*    PARA PODER COMPARAR CONTRA LAS FECHAS FIN DE OFERTA, QUE
012900*    SE GUARDAN EN AAAAMMDD (VER NOTA Y2K DEL 12/05/1998).
013000     IF WS-SIS-AA < 50 THEN
013100        COMPUTE WS-HOY-AAAA = 2000 + WS-SIS-AA
013200     ELSE
013300        COMPUTE WS-HOY-AAAA = 1900 + WS-SIS-AA
013400     END-IF
013500     MOVE WS-SIS-MM TO WS-HOY-MM
013600     MOVE WS-SIS-DD TO WS-HOY-DD
013700
013800     DISPLAY '=================================================='.
013900     DISPLAY 'DEACT010 - BAJA DE OFERTAS VENCIDAS - FECHA: '
014000              WS-FECHA-HOY-COMBO.
014100
014200     OPEN I-O SUBSCRIPTION-FILE.
014300     IF FS-SUBSCRN IS NOT EQUAL '00' THEN
014400        DISPLAY '* ERROR EN OPEN SUBSCRIPTION-FILE = ' FS-SUBSCRN
014500        MOVE 9999 TO RETURN-CODE
014600        SET CATALOGO-FIN TO TRUE
014700     ELSE
014800        MOVE ZERO TO WS-SUB-RELKEY
014900        PERFORM 2100-LEER-OFERTA-I THRU 2100-LEER-OFERTA-F
015000     END-IF.
015100
015200 1000-INICIO-F.  EXIT.
015300
015400
015500*----------------------------------------------------------------
015600*    LECTURA SECUENCIAL DENTRO DEL ARCHIVO RELATIVO: SE AVANZA
015700*    REGISTRO A REGISTRO CON READ NEXT, LA CLAVE RELATIVA
015800*    QUEDA DISPONIBLE PARA EL REWRITE DE ESE MISMO SLOT.
015900 2100-LEER-OFERTA-I.
016000
016100     READ SUBSCRIPTION-FILE NEXT RECORD INTO REG-OFERTA
016200
016300     EVALUATE FS-SUBSCRN
016400        WHEN '00'
016500           ADD 1 TO WS-CANT-LEIDAS
016600        WHEN '10'
016700           SET CATALOGO-FIN TO TRUE
016800        WHEN OTHER
016900           DISPLAY '* ERROR EN LECTURA SUBSCRIPTION-FILE = '
017000                    FS-SUBSCRN
017100           MOVE 9999 TO RETURN-CODE
017200           SET CATALOGO-FIN TO TRUE
017300     END-EVALUATE.
017400
017500 2100-LEER-OFERTA-F.  EXIT.
017600
017700
017800*----------------------------------------------------------------
017900 2000-PROC-OFERTA-I.
018000
018100     IF OFE-ACTIVA = 'Y' THEN
018200        PERFORM 2200-VERIF-VENCIMIENTO-I
018300           THRU 2200-VERIF-VENCIMIENTO-F
018400     END-IF.
018500
018600     PERFORM 2100-LEER-OFERTA-I THRU 2100-LEER-OFERTA-F.
018700
018800 2000-PROC-OFERTA-F.  EXIT.
018900
019000
019100*----------------------------------------------------------------
019200*    COMPARA LA FECHA FIN DE LA OFERTA (VISTA REDEFINIDA
019300*    OFR-FIN-R DE REG-OFERTA-FECHAS, AÑO/MES/DIA POR SEPARADO)
019400*    CONTRA LA FECHA DE PROCESO.  SOLO FECHA, SIN COMPONENTE DE
019500*    HORA (NO APLICA EN ESTE LOTE).
019600 2200-VERIF-VENCIMIENTO-I.
019700
019800     IF OFR-FIN-AAAA < WS-HOY-AAAA THEN
019900        MOVE 'N' TO OFE-ACTIVA
020000     ELSE
020100        IF OFR-FIN-AAAA = WS-HOY-AAAA AND
020200           OFR-FIN-MM   < WS-HOY-MM THEN
020300           MOVE 'N' TO OFE-ACTIVA
020400        ELSE
020500           IF OFR-FIN-AAAA = WS-HOY-AAAA AND
020600              OFR-FIN-MM   = WS-HOY-MM   AND
020700              OFR-FIN-DD   < WS-HOY-DD THEN
020800              MOVE 'N' TO OFE-ACTIVA
020900           END-IF
021000        END-IF
021100     END-IF.
021200
021300     IF OFE-ACTIVA = 'N' THEN
021400        PERFORM 2300-REGRABAR-OFERTA-I THRU 2300-REGRABAR-OFERTA-F
021500     END-IF.
021600
021700 2200-VERIF-VENCIMIENTO-F.  EXIT.
021800
021900
022000*----------------------------------------------------------------
022100 2300-REGRABAR-OFERTA-I.
022200
022300     REWRITE REG-OFERTA
022400     IF FS-SUBSCRN IS NOT EQUAL '00' THEN
022500        DISPLAY '* ERROR EN REWRITE SUBSCRIPTION-FILE = '
022600                 FS-SUBSCRN ' OFERTA ' OFE-ID
022700        MOVE 9999 TO RETURN-CODE
022800     ELSE
022900        ADD 1 TO WS-CANT-BAJAS
023000     END-IF.
023100
023200 2300-REGRABAR-OFERTA-F.  EXIT.
023300
023400
023500*----------------------------------------------------------------
023600 9999-FINAL-I.
023700
023800     CLOSE SUBSCRIPTION-FILE.
023900
024000     DISPLAY '=================================================='.
024100     MOVE WS-CANT-LEIDAS TO WS-CANT-NUM-PRINT
024200     DISPLAY 'TOTAL OFERTAS LEIDAS:           ' WS-CANT-NUM-PRINT.
024300     MOVE WS-CANT-BAJAS TO WS-CANT-NUM-PRINT
024400     DISPLAY 'TOTAL OFERTAS DADAS DE BAJA: ' WS-CANT-NUM-PRINT.
024500
024600 9999-FINAL-F.  EXIT.
