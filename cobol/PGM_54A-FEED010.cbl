000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    FEED010.
000300 AUTHOR.        D. PAREDES.
000400 INSTALLATION.  GRUPO KC02788 - SECTOR VIVIENDA.
000500 DATE-WRITTEN.  19/10/2004.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - GRUPO KC02788.
000800
000900****************************************************************
001000*    FEED010  -  NORMALIZACION DEL FEED PUBLICO DE OFERTAS      *
001100*    ======================================================    *
001200*    LEE EL FEED EXTERNO SIN NORMALIZAR (RAW-FEED-FILE) Y, PARA *
001300*    CADA REGISTRO, BUSCA SI YA EXISTE EN EL CATALOGO POR       *
001400*    OFE-ID-DATO-PUBLICO (CLAVE DE DEDUPLICACION).  SI NO       *
001500*    EXISTE, DERIVA LOCALIDAD Y TIPO DE VIVIENDA DESDE EL TEXTO *
001600*    LIBRE DEL FEED, ARMA UNA OFERTA NUEVA CON LOS CRITERIOS DE *
001700*    ELEGIBILIDAD POR DEFECTO Y LA GRABA EN EL CATALOGO.  SI YA *
001800*    EXISTE, SOLO SE CUENTA (NO SE REESCRIBE NADA).             *
001900*    EL CATALOGO ES DE ORGANIZACION RELATIVA (AQUI NO HAY       *
002000*    ISAM): LA CLAVE DE NEGOCIO (OFE-ID-DATO-PUBLICO) SE        *
002100*    RESUELVE POR UNA TABLA EN MEMORIA CONSTRUIDA AL ABRIR EL   *
002200*    CATALOGO, NO POR CLAVE DE ARCHIVO.                         *
002300****************************************************************
002400*    HISTORIAL DE CAMBIOS
002500*    ------------------------------------------------------
002600*    19/10/2004  DPA  ALTA INICIAL DEL PROGRAMA (REQ. 618,        DPA0410 
002700*                     PRIMERA CARGA DEL FEED PUBLICO).            DPA0410 
002800*    05/04/2005  DPA  SE AGREGA EL CONTADOR DE REGISTROS YA       DPA0504 
002900*                     EXISTENTES (UPDATED-COUNT); POR AHORA NO    DPA0504 
003000*                     SE REESCRIBE NINGUN CAMPO, SOLO SE CUENTA.  DPA0504 
003100*    22/09/2008  LQU  SE AGREGA EL SKIPPED-COUNT: LOS REGISTROS   LQU0809 
003200*                     QUE FALLAN AL GRABAR NO DETIENEN LA         LQU0809 
003300*                     CORRIDA, SOLO SE DESCARTAN Y SE CUENTAN.    LQU0809 
003400*    21/02/2013  LQU  AJUSTE DE LARGO DE REGISTRO DEL CATALOGO    LQU1302 
003500*                     A 1880 BYTES (REQ. 702).                    LQU1302 
003600*    19/09/2017  NBE  REQ. 888: SE AGREGAN LOS CRITERIOS DE       NBE1709 
003700*                     ELEGIBILIDAD POR DEFECTO PARA LAS OFERTAS   NBE1709 
003800*                     QUE LLEGAN DESDE EL FEED PUBLICO.           NBE1709 
003900*    03/06/2021  NBE  SE ORDENA LA DERIVACION DE LOCALIDAD POR    NBE2106 
004000*                     PRIORIDAD DE CIUDAD (SEUL, GYEONGGI, ...)   NBE2106 
004100*                     ANTES DE CAER AL PRIMER TOKEN LIBRE.        NBE2106 
004200*    15/05/2024  NBE  TCK-10441: SE DOCUMENTA LA LISTA DE         NBE2405
004300*                     CIUDADES Y TIPOS DE VIVIENDA EN COREANO.    NBE2405
004301*    09/08/2026  NBE  TCK-11206: LA COMPARACION DE CIUDAD         NBE2608
004302*                     PRIORITARIA TOMABA UNA VENTANA DE SOLO 2    NBE2608
004303*                     BYTES (MEDIO CARACTER COREANO) EN LUGAR     NBE2608
004304*                     DE LOS 6 BYTES DEL CODIGO DE CIUDAD         NBE2608
004305*                     COMPLETO; SE CORRIGE EL ANCHO DE LA         NBE2608
004306*                     COMPARACION Y DE LA COPIA A SUB-LOCATION.    NBE2608
004307*    09/08/2026  NBE  TCK-11210: parseHousingType COMPARABA LA    NBE2608
004308*                     OFERTA DE VIVIENDA POR IGUALDAD EXACTA (O   NBE2608
004309*                     PREFIJO DE 3 BYTES EN EL CASO DE APT) EN    NBE2608
004310*                     VEZ DE POR SUBCADENA; SE REUTILIZA LA       NBE2608
004311*                     MISMA TECNICA DE BARRIDO POR POSICION DE    NBE2608
004312*                     2410/2411 PARA QUE BUSQUE EN CUALQUIER      NBE2608
004313*                     PARTE DEL TEXTO.                            NBE2608
004320*    09/08/2026  NBE  TCK-11209: LOS INDICADORES DE UN SOLO       NBE2608
004330*                     BYTE ('S'/'N') NO COINCIDIAN CON EL         NBE2608
004340*                     ESTANDAR DEL CATALOGO ('Y'/'N'); SE PASAN   NBE2608
004350*                     TODOS LOS LITERALES A 'Y'/'N'.              NBE2608
004400****************************************************************
004500
004600*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400
005500     SELECT RAW-FEED-FILE ASSIGN DDFEED
005600            ORGANIZATION IS LINE SEQUENTIAL
005700            FILE STATUS IS FS-FEED.
005800
005900     SELECT SUBSCRIPTION-FILE ASSIGN DDSUBSC
006000            ORGANIZATION IS RELATIVE
006100            ACCESS MODE IS DYNAMIC
006200            RELATIVE KEY IS WS-SUB-RELKEY
006300            FILE STATUS IS FS-SUBSCRN.
006400
006500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006600 DATA DIVISION.
006700 FILE SECTION.
006800
006900 FD  RAW-FEED-FILE
007000     RECORD CONTAINS 1780 CHARACTERS
007100     RECORDING MODE IS F.
007200     COPY PGM_54-CP-RAWFEED.
007300
007400 FD  SUBSCRIPTION-FILE
007500     RECORD CONTAINS 1880 CHARACTERS
007600     RECORDING MODE IS F.
007700     COPY PGM_51-CP-SUBSCRN.
007800
007900 WORKING-STORAGE SECTION.
008000*=======================*
008100
008200 77  FILLER        PIC X(26)  VALUE '* INICIO WORKING-STORAGE *'.
008300
008400*---- FILE STATUS Y CLAVE RELATIVA  ------------------------------
008500 77  FS-FEED                  PIC XX       VALUE SPACES.
008600     88  FS-FEED-FIN                       VALUE '10'.
008700 77  FS-SUBSCRN               PIC XX       VALUE SPACES.
008800 77  WS-SUB-RELKEY            PIC 9(06)    COMP VALUE ZERO.
008900 77  WS-SUB-RELKEY-MAX        PIC 9(06)    COMP VALUE ZERO.
009000
009100*---- BANDERA DE CORTE DE LECTURA  -------------------------------
009200 77  WS-FIN-FEED              PIC X(01)    VALUE 'N'.
009300     88  FEED-FIN                          VALUE 'Y'.
009400
009500*---- TABLA EN MEMORIA DE CLAVES PUBLICAS DEL CATALOGO (SUSTITUYE 
009600*---- EL ACCESO POR CLAVE - NO HAY ISAM EN ESTE DESTINO)  --------
009700 77  WS-IDX-CATALOGO          PIC 9(06)    COMP VALUE ZERO.
009800 01  WS-TABLA-CLAVES.
009900     05  WS-TABLA-CLAVE-ITEM  OCCURS 9999 TIMES.
010000         10  WS-TC-ID-PUBLICO PIC X(500).
010100         10  WS-TC-RELKEY     PIC 9(06)    COMP.
010200         10  FILLER           PIC X(01).
010300 77  WS-TABLA-CANT            PIC 9(06)    COMP VALUE ZERO.
010400 77  WS-ENCONTRADO            PIC X(01)    VALUE 'N'.
010500     88  CLAVE-ENCONTRADA                  VALUE 'Y'.
010600
010700*---- CONTADORES  ------------------------------------------------
010800 77  WS-CANT-LEIDOS           PIC 9(07)    COMP VALUE ZERO.
010900 77  WS-CANT-CREADOS          PIC 9(07)    COMP VALUE ZERO.
011000 77  WS-CANT-ACTUALIZADOS     PIC 9(07)    COMP VALUE ZERO.
011100 77  WS-CANT-DESCARTADOS      PIC 9(07)    COMP VALUE ZERO.
011200 77  WS-CANT-NUM-PRINT        PIC ZZZ,ZZ9  VALUE ZEROS.
011300
011400*---- DERIVACION DE LOCALIDAD (extractLocation)  -----------------
011500 77  WS-LOC-POS               PIC 9(04)    COMP VALUE ZERO.
011600 77  WS-LOC-LARGO             PIC 9(04)    COMP VALUE ZERO.
011700 77  WS-LOC-CIUDAD-IDX        PIC 9(02)    COMP VALUE ZERO.
011800 77  WS-LOC-ENCONTRADA        PIC X(01)    VALUE 'N'.
011900     88  LOC-ENCONTRADA                    VALUE 'Y'.
012000
012100*---- TABLA DE CIUDADES EN ORDEN DE PRIORIDAD, CARGADA POR VALUE
012200*    DE FILLER Y LUEGO REDEFINIDA COMO TABLA INDEXABLE (EL
012300*    COMPILADOR DE LA CASA NO ADMITE VALUE POR OCURRENCIA EN
012400*    OCCURS).
012500 01  WS-TABLA-CIUDADES-INIC.
012600     05  FILLER               PIC X(06)  VALUE '서울    '.
012700     05  FILLER               PIC X(06)  VALUE '경기    '.
012800     05  FILLER               PIC X(06)  VALUE '인천    '.
012900     05  FILLER               PIC X(06)  VALUE '부산    '.
013000     05  FILLER               PIC X(06)  VALUE '대구    '.
013100     05  FILLER               PIC X(06)  VALUE '대전    '.
013200     05  FILLER               PIC X(06)  VALUE '광주    '.
013300     05  FILLER               PIC X(06)  VALUE '울산    '.
013400     05  FILLER               PIC X(06)  VALUE '세종    '.
013500
013600*---- REDEFINES: LA MISMA TABLA, VISTA COMO OCCURS PARA PODER
013700*    RECORRERLA POR SUBINDICE.
013800 01  WS-TABLA-CIUDADES REDEFINES WS-TABLA-CIUDADES-INIC.
013900     05  WS-CIUDAD-ITEM       PIC X(06)  OCCURS 9 TIMES.
014000
014100*---- REDEFINES: VOLCADO PLANO DE LA MISMA TABLA PARA LA TRAZA
014200*    DE DEPURACION.
014300 01  WS-CIUDADES-VOLCADO REDEFINES WS-TABLA-CIUDADES-INIC
014400                              PIC X(54).
014500
014600*---- DERIVACION DE TIPO DE VIVIENDA (parseHousingType)  ---------
014700 77  WS-TIPO-TXT-MAYUS        PIC X(30)    VALUE SPACES.
014710*    TCK-11210: BUSQUEDA POR SUBCADENA (MISMA TECNICA QUE LA      NBE2608
014720*    DERIVACION DE LOCALIDAD, VER 2410/2411 MAS ARRIBA).          NBE2608
014730 77  WS-TIPO-POS              PIC 9(04)    COMP VALUE ZERO.
014740 77  WS-TIPO-POS-TOPE         PIC 9(04)    COMP VALUE ZERO.
014750 77  WS-TIPO-BUSCA-LARGO      PIC 9(02)    COMP VALUE ZERO.
014760 77  WS-TIPO-BUSCA-TXT        PIC X(15)    VALUE SPACES.
014770 77  WS-TIPO-ENCONTRADO       PIC X(01)    VALUE 'N'.
014780     88  TIPO-ENCONTRADO                   VALUE 'Y'.
014800
014900*---- REDEFINES: RESUMEN COMBINADO PARA LA TRAZA DE FIN DE CORRIDA
015000*    (REQ. 888).
015100 01  WS-RESUMEN-DET.
015200     05  WS-RES-CREADOS       PIC 9(07)    VALUE ZERO.
015300     05  WS-RES-DESCARTADOS   PIC 9(07)    VALUE ZERO.
015400     05  FILLER               PIC X(01)    VALUE SPACE.
015500 01  WS-RESUMEN-COMBO REDEFINES WS-RESUMEN-DET
015600                              PIC 9(14).
015700
015800*---- REDEFINES: FECHA DE PROCESO (BANNER)  ----------------------
015900 77  WS-FECHA-PROCESO         PIC 9(06)    VALUE ZEROS.
016000 01  WS-FECHA-PROCESO-R REDEFINES WS-FECHA-PROCESO.
016100     05  WS-FEC-AA            PIC 9(02).
016200     05  WS-FEC-MM            PIC 9(02).
016300     05  WS-FEC-DD            PIC 9(02).
016400
016500 77  FILLER        PIC X(26)  VALUE '* FINAL  WORKING-STORAGE *'.
016600
016700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
016800 PROCEDURE DIVISION.
016900
017000 MAIN-PROGRAM-I.
017100
017200     PERFORM 1000-INICIO-I      THRU 1000-INICIO-F.
017300     PERFORM 2000-PROC-FEED-I   THRU 2000-PROC-FEED-F
017400                                UNTIL FEED-FIN.
017500     PERFORM 9999-FINAL-I       THRU 9999-FINAL-F.
017600
017700 MAIN-PROGRAM-F.  GOBACK.
017800
017900
018000*----------------------------------------------------------------
018100 1000-INICIO-I.
018200
018300     ACCEPT WS-FECHA-PROCESO FROM DATE.
018400     DISPLAY '=================================================='.
018500     DISPLAY 'FEED010 - NORMALIZACION DEL FEED PUBLICO - FECHA: '
018600              WS-FEC-AA '/' WS-FEC-MM '/' WS-FEC-DD.
018700
018800     OPEN INPUT RAW-FEED-FILE.
018900     OPEN I-O SUBSCRIPTION-FILE.
019000     IF FS-FEED    IS NOT EQUAL '00' OR
019100        FS-SUBSCRN IS NOT EQUAL '00' THEN
019200        DISPLAY '* ERROR EN OPEN INICIAL = ' FS-FEED ' / '
019300                 FS-SUBSCRN
019400        MOVE 9999 TO RETURN-CODE
019500        SET FEED-FIN TO TRUE
019600     ELSE
019700        PERFORM 1100-CARGAR-TABLA-CLAVES-I
019800           THRU 1100-CARGAR-TABLA-CLAVES-F
019900        PERFORM 1200-LEER-FEED-I THRU 1200-LEER-FEED-F
020000     END-IF.
020100
020200 1000-INICIO-F.  EXIT.
020300
020400
020500*----------------------------------------------------------------
020600*    RECORRE UNA VEZ TODO EL CATALOGO PARA ARMAR LA TABLA EN
020700*    MEMORIA OFE-ID-DATO-PUBLICO -> CLAVE RELATIVA.  ES LA
020800*    SUSTITUCION DE LA LECTURA POR CLAVE (NO HAY ISAM).
020900 1100-CARGAR-TABLA-CLAVES-I.
021000
021100     MOVE ZERO TO WS-SUB-RELKEY
021200     MOVE ZERO TO WS-TABLA-CANT
021300
021400     PERFORM 1110-LOOP-CARGA-I THRU 1110-LOOP-CARGA-F
021500        UNTIL FS-SUBSCRN = '10'.
021600
021700 1100-CARGAR-TABLA-CLAVES-F.  EXIT.
021800
021900
022000*----------------------------------------------------------------
022100*    CUERPO DEL BARRIDO DE CARGA (UN REGISTRO POR EJECUCION).
022200 1110-LOOP-CARGA-I.
022300
022400     ADD 1 TO WS-SUB-RELKEY
022500     READ SUBSCRIPTION-FILE INTO REG-OFERTA
022600     IF FS-SUBSCRN = '00' THEN
022700        IF OFE-ID-DATO-PUBLICO IS NOT EQUAL SPACES THEN
022800           ADD 1 TO WS-TABLA-CANT
022900           MOVE OFE-ID-DATO-PUBLICO
023000             TO WS-TC-ID-PUBLICO(WS-TABLA-CANT)
023100           MOVE WS-SUB-RELKEY
023200             TO WS-TC-RELKEY(WS-TABLA-CANT)
023300        END-IF
023400        MOVE WS-SUB-RELKEY TO WS-SUB-RELKEY-MAX
023500     ELSE
023600        IF FS-SUBSCRN IS NOT EQUAL '10' THEN
023700           DISPLAY '* ERROR EN CARGA DE TABLA DE CLAVES = '
023800                    FS-SUBSCRN
023900           MOVE 9999 TO RETURN-CODE
024000        END-IF
024100     END-IF.
024200
024300 1110-LOOP-CARGA-F.  EXIT.
024400
024500
024600*----------------------------------------------------------------
024700 1200-LEER-FEED-I.
024800
024900     READ RAW-FEED-FILE INTO REG-FEED-CRUDO
025000
025100     EVALUATE FS-FEED
025200        WHEN '00'
025300           ADD 1 TO WS-CANT-LEIDOS
025400        WHEN '10'
025500           SET FEED-FIN TO TRUE
025600        WHEN OTHER
025700           DISPLAY '* ERROR EN LECTURA RAW-FEED-FILE = ' FS-FEED
025800           MOVE 9999 TO RETURN-CODE
025900           SET FEED-FIN TO TRUE
026000     END-EVALUATE.
026100
026200 1200-LEER-FEED-F.  EXIT.
026300
026400
026500*----------------------------------------------------------------
026600 2000-PROC-FEED-I.
026700
026800     PERFORM 2100-BUSCAR-EN-TABLA-I THRU 2100-BUSCAR-EN-TABLA-F.
026900
027000     IF CLAVE-ENCONTRADA THEN
027100        ADD 1 TO WS-CANT-ACTUALIZADOS
027200     ELSE
027300        PERFORM 2200-ARMAR-OFERTA-NUEVA-I
027400           THRU 2200-ARMAR-OFERTA-NUEVA-F
027500        PERFORM 2300-GRABAR-OFERTA-NUEVA-I
027600           THRU 2300-GRABAR-OFERTA-NUEVA-F
027700     END-IF.
027800
027900     PERFORM 1200-LEER-FEED-I THRU 1200-LEER-FEED-F.
028000
028100 2000-PROC-FEED-F.  EXIT.
028200
028300
028400*----------------------------------------------------------------
028500*    BUSQUEDA LINEAL DE FEE-ID-EXTERNO EN LA TABLA EN MEMORIA
028600*    ARMADA EN 1100 (SUSTITUYE LA LECTURA POR CLAVE).
028700 2100-BUSCAR-EN-TABLA-I.
028800
028900     MOVE 'N' TO WS-ENCONTRADO
029000     MOVE ZERO TO WS-IDX-CATALOGO
029100     PERFORM 2110-LOOP-BUSQUEDA-I THRU 2110-LOOP-BUSQUEDA-F
029200        UNTIL WS-IDX-CATALOGO = WS-TABLA-CANT
029300               OR CLAVE-ENCONTRADA.
029400
029500 2100-BUSCAR-EN-TABLA-F.  EXIT.
029600
029700
029800*----------------------------------------------------------------
029900*    CUERPO DEL BARRIDO LINEAL (UN ITEM DE TABLA POR EJECUCION).
030000 2110-LOOP-BUSQUEDA-I.
030100
030200     ADD 1 TO WS-IDX-CATALOGO
030300     IF WS-TC-ID-PUBLICO(WS-IDX-CATALOGO)
030400        IS EQUAL TO FEE-ID-EXTERNO THEN
030500        MOVE 'Y' TO WS-ENCONTRADO
030600     END-IF.
030700
030800 2110-LOOP-BUSQUEDA-F.  EXIT.
030900
031000
031100*----------------------------------------------------------------
031200 2200-ARMAR-OFERTA-NUEVA-I.
031300
031400     MOVE SPACES TO REG-OFERTA
031500     MOVE ZERO   TO OFE-ID
031600     MOVE FEE-NOMBRE             TO OFE-NOMBRE
031700     MOVE FEE-UBICACION-TXT(1:1000) TO OFE-DIRECCION
031800
031900     PERFORM 2400-DERIVAR-LOCALIDAD-I
032000        THRU 2400-DERIVAR-LOCALIDAD-F.
032100     PERFORM 2500-DERIVAR-TIPO-VIV-I
032200        THRU 2500-DERIVAR-TIPO-VIV-F.
032300
032400     MOVE FEE-PRECIO-MIN         TO OFE-PRECIO-MIN
032500     MOVE FEE-PRECIO-MAX         TO OFE-PRECIO-MAX
032600     MOVE FEE-FECHA-INICIO       TO OFE-FECHA-INICIO
032700     MOVE FEE-FECHA-FIN          TO OFE-FECHA-FIN
032800     MOVE 'PUBLIC_DB'            TO OFE-ORIGEN-DATO
032900     MOVE 'N'                    TO OFE-ES-FUSIONADA
033000     MOVE 'Y'                    TO OFE-ACTIVA
033100     MOVE FEE-ID-EXTERNO         TO OFE-ID-DATO-PUBLICO
033200
033300*    CRITERIOS DE ELEGIBILIDAD POR DEFECTO (REQ. 888): EL FEED
033400*    PUBLICO NO LOS TRAE, ASI QUE SE FIJAN ACA.
033500     MOVE 19   TO OFE-EDAD-MIN
033600     MOVE 'Y'  TO OFE-EDAD-MIN-FLAG
033700     MOVE ZERO TO OFE-EDAD-MAX
033800     MOVE 'N'  TO OFE-EDAD-MAX-FLAG
033900     MOVE ZERO TO OFE-INGRESO-MIN
034000     MOVE 'N'  TO OFE-INGRESO-MIN-FLAG
034100     MOVE ZERO TO OFE-INGRESO-MAX
034200     MOVE 'N'  TO OFE-INGRESO-MAX-FLAG
034300     MOVE 1    TO OFE-INTEGR-MIN
034400     MOVE 'Y'  TO OFE-INTEGR-MIN-FLAG
034500     MOVE ZERO TO OFE-INTEGR-MAX
034600     MOVE 'N'  TO OFE-INTEGR-MAX-FLAG
034700     MOVE ZERO TO OFE-TOPE-VIVIENDAS
034800     MOVE 'Y'  TO OFE-TOPE-VIVIENDAS-FLAG.
034900
035000 2200-ARMAR-OFERTA-NUEVA-F.  EXIT.
035100
035200
035300*----------------------------------------------------------------
035400*    extractLocation:  SI FEE-UBICACION-TXT ESTA EN BLANCO,
035500*    LOCALIDAD = '기타'.  SI NO, SE BUSCA CADA CIUDAD DE LA
035600*    TABLA DE PRIORIDAD COMO SUBCADENA; SI NINGUNA APARECE SE
035700*    TOMA EL PRIMER TOKEN SEPARADO POR BLANCOS; SI NO HAY
035800*    TOKENS, SE CAE A '기타' IGUAL.
035900 2400-DERIVAR-LOCALIDAD-I.
036000
036100     MOVE SPACES TO OFE-LOCALIDAD
036200     IF FEE-UBICACION-TXT = SPACES THEN
036300        MOVE '기타' TO OFE-LOCALIDAD
036400     ELSE
036500        MOVE 'N' TO WS-LOC-ENCONTRADA
036600        MOVE ZERO TO WS-LOC-CIUDAD-IDX
036700        PERFORM 2401-LOOP-CIUDAD-I THRU 2401-LOOP-CIUDAD-F
036800           UNTIL WS-LOC-CIUDAD-IDX = 9 OR LOC-ENCONTRADA
036900        IF NOT LOC-ENCONTRADA THEN
037000           PERFORM 2420-PRIMER-TOKEN-I THRU 2420-PRIMER-TOKEN-F
037100        END-IF
037200     END-IF.
037300
037400 2400-DERIVAR-LOCALIDAD-F.  EXIT.
037500
037600
037700*----------------------------------------------------------------
037800*    CUERPO DEL BARRIDO DE LA TABLA DE CIUDADES (UNA CIUDAD
037900*    DE PRIORIDAD POR EJECUCION).
038000 2401-LOOP-CIUDAD-I.
038100
038200     ADD 1 TO WS-LOC-CIUDAD-IDX
038300     PERFORM 2410-CONTIENE-CIUDAD-I THRU 2410-CONTIENE-CIUDAD-F.
038400
038500 2401-LOOP-CIUDAD-F.  EXIT.
038600
038700
038800*----------------------------------------------------------------
038900*    VERIFICA SI FEE-UBICACION-TXT CONTIENE LA CIUDAD NUMERO
039000*    WS-LOC-CIUDAD-IDX DE LA TABLA DE PRIORIDAD (SUBCADENA DE
039100*    6 BYTES -- CADA CODIGO DE CIUDAD SON 2 CARACTERES
039150*    COREANOS Y CADA CARACTER COREANO OCUPA 3 BYTES EN UTF-8;
039175*    VER TCK-11206, UNA VENTANA DE 2 BYTES SOLO ALCANZABA A
039190*    CUBRIR MEDIO CARACTER).
039200 2410-CONTIENE-CIUDAD-I.
039300
039400     MOVE ZERO TO WS-LOC-POS
039500     PERFORM 2411-LOOP-POS-I THRU 2411-LOOP-POS-F
039600        UNTIL WS-LOC-POS > 995 OR LOC-ENCONTRADA.
039700
039800 2410-CONTIENE-CIUDAD-F.  EXIT.
039900
040000
040100*----------------------------------------------------------------
040200*    CUERPO DEL BARRIDO DE POSICIONES (UNA POSICION POR
040300*    EJECUCION).
040400 2411-LOOP-POS-I.
040500
040600     ADD 1 TO WS-LOC-POS
040700     IF FEE-UBICACION-TXT(WS-LOC-POS : 6) IS EQUAL TO
040800        WS-CIUDAD-ITEM(WS-LOC-CIUDAD-IDX) THEN
040900        MOVE WS-CIUDAD-ITEM(WS-LOC-CIUDAD-IDX)
041000          TO OFE-LOCALIDAD(1:6)
041100        MOVE 'Y' TO WS-LOC-ENCONTRADA
041200     END-IF.
041300
041400 2411-LOOP-POS-F.  EXIT.
041500
041600
041700*----------------------------------------------------------------
041800*    PRIMER TOKEN SEPARADO POR UN BLANCO; SI NO HAY NINGUNO,
041900*    '기타' (NO HAY TOKENS).
042000 2420-PRIMER-TOKEN-I.
042100
042200     UNSTRING FEE-UBICACION-TXT DELIMITED BY ' '
042300         INTO OFE-LOCALIDAD
042400
042500     IF OFE-LOCALIDAD = SPACES THEN
042600        MOVE '기타' TO OFE-LOCALIDAD
042700     END-IF.
042800
042900 2420-PRIMER-TOKEN-F.  EXIT.
043000
043100
043200*----------------------------------------------------------------
043300*    parseHousingType:  EN BLANCO -> ETC.  SI NO, SE PASA A
043400*    MAYUSCULAS Y SE BUSCAN LAS SUBCADENAS EN ORDEN DE PRIORIDAD:
043500*    아파트/APT, 오피스텔, 빌라, 타운하우스;
043600*    SI NINGUNA APARECE, ETC.
043700 2500-DERIVAR-TIPO-VIV-I.
043800
043900     IF FEE-TIPO-VIVIENDA-TXT = SPACES THEN
044000        MOVE 'ETC'        TO OFE-TIPO-VIVIENDA
044100     ELSE
044200        MOVE FEE-TIPO-VIVIENDA-TXT TO WS-TIPO-TXT-MAYUS
044300        INSPECT WS-TIPO-TXT-MAYUS
044400                CONVERTING 'abcdefghijklmnopqrstuvwxyz'
044500                        TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
044600        IF WS-TIPO-TXT-MAYUS(1:30) IS EQUAL TO SPACES THEN
044700           MOVE 'ETC' TO OFE-TIPO-VIVIENDA
044800        ELSE
044900           PERFORM 2510-BUSCAR-TIPO-I THRU 2510-BUSCAR-TIPO-F
045000        END-IF
045100     END-IF.
045200
045300 2500-DERIVAR-TIPO-VIV-F.  EXIT.
045400
045510*    TCK-11210: SE BUSCA CADA PALABRA CLAVE COMO SUBCADENA EN     NBE2608
045520*    CUALQUIER PARTE DE WS-TIPO-TXT-MAYUS (ANTES SE COMPARABA EL  NBE2608
045530*    CAMPO ENTERO POR IGUALDAD, O SOLO EL PREFIJO PARA 'APT', Y   NBE2608
045540*    UN VALOR COMO '아파트(24평)' O 'APT NUEVO' CAIA SIEMPRE  NBE2608
045550*    A ETC).                                                      NBE2608
045600 2510-BUSCAR-TIPO-I.
045700
045710     MOVE 'ETC' TO OFE-TIPO-VIVIENDA
045720     MOVE '아파트' TO WS-TIPO-BUSCA-TXT
045730     MOVE 9 TO WS-TIPO-BUSCA-LARGO
045740     PERFORM 2520-CONTIENE-TIPO-I THRU 2520-CONTIENE-TIPO-F
045750     IF TIPO-ENCONTRADO THEN
045760        MOVE 'APARTMENT' TO OFE-TIPO-VIVIENDA
045770     ELSE
045780        MOVE 'APT' TO WS-TIPO-BUSCA-TXT
045790        MOVE 3 TO WS-TIPO-BUSCA-LARGO
045800        PERFORM 2520-CONTIENE-TIPO-I THRU 2520-CONTIENE-TIPO-F
045810        IF TIPO-ENCONTRADO THEN
045820           MOVE 'APARTMENT' TO OFE-TIPO-VIVIENDA
045830        ELSE
045840           MOVE '오피스텔' TO WS-TIPO-BUSCA-TXT
045850           MOVE 12 TO WS-TIPO-BUSCA-LARGO
045860           PERFORM 2520-CONTIENE-TIPO-I THRU 2520-CONTIENE-TIPO-F
045870           IF TIPO-ENCONTRADO THEN
045880              MOVE 'OFFICETEL' TO OFE-TIPO-VIVIENDA
045890           ELSE
045900              MOVE '빌라' TO WS-TIPO-BUSCA-TXT
045910              MOVE 6 TO WS-TIPO-BUSCA-LARGO
045920              PERFORM 2520-CONTIENE-TIPO-I THRU 2520-CONTIENE-TIPO-F
045930              IF TIPO-ENCONTRADO THEN
045940                 MOVE 'VILLA' TO OFE-TIPO-VIVIENDA
045950              ELSE
045960                 MOVE '타운하우스' TO WS-TIPO-BUSCA-TXT
045970                 MOVE 15 TO WS-TIPO-BUSCA-LARGO
045980                 PERFORM 2520-CONTIENE-TIPO-I
045990                    THRU 2520-CONTIENE-TIPO-F
046000                 IF TIPO-ENCONTRADO THEN
046010                    MOVE 'TOWNHOUSE' TO OFE-TIPO-VIVIENDA
046020                 END-IF
046030              END-IF
046040           END-IF
046050        END-IF
046060     END-IF.
046070
046080 2510-BUSCAR-TIPO-F.  EXIT.
046090
046100
046110*----------------------------------------------------------------
046120*    VERIFICA SI WS-TIPO-TXT-MAYUS CONTIENE, EN CUALQUIER
046130*    POSICION, LA PALABRA CLAVE CARGADA EN WS-TIPO-BUSCA-TXT
046140*    (LARGO EN WS-TIPO-BUSCA-LARGO).  MISMA TECNICA QUE
046150*    2410-CONTIENE-CIUDAD-I, REUTILIZABLE PARA CUALQUIER LARGO.
046160 2520-CONTIENE-TIPO-I.
046170
046180     MOVE ZERO TO WS-TIPO-POS
046190     MOVE 'N' TO WS-TIPO-ENCONTRADO
046200     COMPUTE WS-TIPO-POS-TOPE = 30 - WS-TIPO-BUSCA-LARGO + 1
046210     PERFORM 2521-LOOP-TIPO-POS-I THRU 2521-LOOP-TIPO-POS-F
046220        UNTIL WS-TIPO-POS > WS-TIPO-POS-TOPE OR TIPO-ENCONTRADO.
046230
046240 2520-CONTIENE-TIPO-F.  EXIT.
046250
046260
046270*----------------------------------------------------------------
046280*    CUERPO DEL BARRIDO DE POSICIONES PARA 2520 (UNA POSICION
046290*    POR EJECUCION, IGUAL QUE 2411-LOOP-POS-I).
046300 2521-LOOP-TIPO-POS-I.
046310
046320     ADD 1 TO WS-TIPO-POS
046330     IF WS-TIPO-TXT-MAYUS(WS-TIPO-POS : WS-TIPO-BUSCA-LARGO)
046340        IS EQUAL TO WS-TIPO-BUSCA-TXT(1 : WS-TIPO-BUSCA-LARGO)
046350        THEN
046360        MOVE 'Y' TO WS-TIPO-ENCONTRADO
046370     END-IF.
046380
046390 2521-LOOP-TIPO-POS-F.  EXIT.
046400
046410
048000*----------------------------------------------------------------
048100*    SE GRABA SIEMPRE AL FINAL DEL CATALOGO (SLOT NUEVO).  SI
048200*    FALLA EL WRITE, NO SE ABORTA LA CORRIDA: SE CUENTA COMO
048300*    DESCARTADO Y SE SIGUE CON EL PROXIMO REGISTRO DEL FEED.
048400 2300-GRABAR-OFERTA-NUEVA-I.
048500
048600     ADD 1 TO WS-SUB-RELKEY-MAX
048700     MOVE WS-SUB-RELKEY-MAX TO WS-SUB-RELKEY
048800     MOVE WS-SUB-RELKEY-MAX TO OFE-ID
048900
049000     WRITE REG-OFERTA
049100     IF FS-SUBSCRN IS NOT EQUAL '00' THEN
049200        DISPLAY '* ERROR EN WRITE SUBSCRIPTION-FILE = ' FS-SUBSCRN
049300        ADD 1 TO WS-CANT-DESCARTADOS
049400     ELSE
049500        ADD 1 TO WS-CANT-CREADOS
049600     END-IF.
049700
049800 2300-GRABAR-OFERTA-NUEVA-F.  EXIT.
049900
050000
050100*----------------------------------------------------------------
050200 9999-FINAL-I.
050300
050400     CLOSE RAW-FEED-FILE SUBSCRIPTION-FILE.
050500
050600     DISPLAY '=================================================='.
050700     MOVE WS-CANT-LEIDOS TO WS-CANT-NUM-PRINT
050800     DISPLAY 'TOTAL REGISTROS LEIDOS DEL FEED:' WS-CANT-NUM-PRINT.
050900     MOVE WS-CANT-CREADOS TO WS-CANT-NUM-PRINT
051000     DISPLAY 'TOTAL OFERTAS CREADAS:          ' WS-CANT-NUM-PRINT.
051100     MOVE WS-CANT-ACTUALIZADOS TO WS-CANT-NUM-PRINT
051200     DISPLAY 'TOTAL OFERTAS YA EXISTENTES:    ' WS-CANT-NUM-PRINT.
051300     MOVE WS-CANT-DESCARTADOS TO WS-CANT-NUM-PRINT
051400     DISPLAY 'TOTAL REGISTROS DESCARTADOS:    ' WS-CANT-NUM-PRINT.
051500
051600     MOVE WS-CANT-CREADOS     TO WS-RES-CREADOS
051700     MOVE WS-CANT-DESCARTADOS TO WS-RES-DESCARTADOS
051800     DISPLAY 'RESUMEN CREADOS/DESCARTADOS:     ' WS-RESUMEN-COMBO.
051900
052000 9999-FINAL-F.  EXIT.
