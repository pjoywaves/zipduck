000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ELGB010.
000300 AUTHOR.        R. ALDERETE.
000400 INSTALLATION.  GRUPO KC02788 - SECTOR VIVIENDA.
000500 DATE-WRITTEN.  04/09/1989.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - GRUPO KC02788.
000800
000900****************************************************************
001000*    ELGB010  -  PORTON DE ELEGIBILIDAD Y PUNTAJE GRUESO        *
001100*    ======================================================    *
001200*    LEE EL ARCHIVO DE POSTULANTES (PROFILE-FILE) Y, PARA CADA  *
001300*    POSTULANTE, RECORRE TODO EL CATALOGO DE OFERTAS DE         *
001400*    VIVIENDA (SUBSCRIPTION-FILE) APLICANDO EL PORTON DE        *
001500*    ELEGIBILIDAD (EDAD / INGRESO / GRUPO FAMILIAR / VIVIENDAS  *
001600*    EN PROPIEDAD) Y, SI PASA EL PORTON, EL PUNTAJE GRUESO      *
001700*    (0-100) CON LAS PENALIZACIONES DEL NEGOCIO.                *
001800*    ESTE PROGRAMA NO GRABA ARCHIVO DE SALIDA PROPIO: EMITE UNA *
001900*    LINEA DE DETALLE POR DISPLAY POR CADA PAR POSTULANTE /     *
002000*    OFERTA Y LOS TOTALES DE FIN DE CORRIDA.                    *
002100****************************************************************
002200*    HISTORIAL DE CAMBIOS
002300*    ------------------------------------------------------
002400*    04/09/1989  RAL  ALTA INICIAL DEL PROGRAMA.                  RAL8909 
002500*    17/01/1990  RAL  SE AGREGA EL PORTON DE VIVIENDAS EN         RAL9001 
002600*                     PROPIEDAD (FALTABA EN LA VERSION 1).        RAL9001 
002700*    22/06/1991  MFE  CORRECCION: EL PORTON DE INGRESO NO         MFE9106 
002800*                     CONTEMPLABA EL LIMITE SUPERIOR.             MFE9106 
002900*    09/11/1993  MFE  SE ORDENA LA EVALUACION DE PORTONES:        MFE9311 
003000*                     EDAD, INGRESO, FAMILIA, VIVIENDAS.          MFE9311 
003100*    14/02/1995  RAL  REQ. 445: PENALIZACION POR CERCANIA AL      RAL9502 
003200*                     BORDE DE LA BANDA DE INGRESO.               RAL9502 
003300*    30/08/1998  JCO  REVISION Y2K: LA FECHA DE PROCESO SE        JCO9808 
003400*                     ACEPTA CON SIGLO COMPLETO (AAAAMMDD) EN     JCO9808 
003500*                     LOS ARCHIVOS; EL BANNER INTERNO SIGUE       JCO9808 
003600*                     USANDO AAMMDD (ACCEPT FROM DATE).           JCO9808 
003700*    11/03/1999  JCO  VERIFICADO PARA EL CAMBIO DE SIGLO.         JCO9903 
003800*    27/05/2001  DPA  SE AGREGA EL CONTADOR DE POSTULANTES        DPA0105 
003900*                     PROCESADOS AL TOTAL DE FIN DE CORRIDA.      DPA0105 
004000*    19/10/2004  DPA  REQ. 618: PENALIZACION POR NO COINCIDIR     DPA0410 
004100*                     CON LAS LOCALIDADES PREFERIDAS.             DPA0410 
004200*    03/07/2009  LQU  SE REEMPLAZA EL PORTON LOCAL POR EL         LQU0907 
004300*                     PARRAFO COMPARTIDO PGM_51-CP-ELGGATE PARA   LQU0907 
004400*                     QUE ELGB010 Y ELGB020 USEN EL MISMO CODIGO. LQU0907 
004500*    21/02/2013  LQU  AJUSTE DE LARGO DE REGISTRO DEL CATALOGO    LQU1302 
004600*                     A 1880 BYTES (REQ. 702, NUEVOS CAMPOS DE    LQU1302 
004700*                     TOPE DE VIVIENDAS).                         LQU1302 
004800*    08/08/2018  NBE  REQ. 955: EL CATALOGO PASA A CONTENER       NBE1808 
004900*                     OFERTAS DE ORIGEN PUBLICO Y PDF FUSIONADAS. NBE1808 
005000*    15/05/2024  NBE  TCK-10441: SE DOCUMENTA EL ORIGEN COREANO   NBE2405
005100*                     DEL DATO (LOCALIDADES Y TIPO DE VIVIENDA).  NBE2405
005110*    09/08/2026  NBE  TCK-11207: EL RECORTE DEL TOKEN SOLO        NBE2608
005120*                     QUITABA BLANCOS A LA DERECHA; UN TOKEN      NBE2608
005130*                     CON BLANCO ADELANTE (LISTA SEPARADA POR     NBE2608
005140*                     COMA Y ESPACIO) QUEDABA EN LARGO CERO Y     NBE2608
005150*                     SE PERDIA LA PREFERENCIA DE UBICACION.      NBE2608
005160*    09/08/2026  NBE  TCK-11208: LA LINEA DE DETALLE SOLO          NBE2608
005170*                     MOSTRABA EL ELEGIBLE AGREGADO; SE AGREGAN   NBE2608
005180*                     LOS CUATRO PORTONES INDIVIDUALES DEL COPY   NBE2608
005190*                     ELGGATE (EDAD/INGRESO/FAMILIA/VIVIENDAS).   NBE2608
005195*    09/08/2026  NBE  TCK-11209: LOS INDICADORES DE UN SOLO       NBE2608
005196*                     BYTE ('S'/'N') NO COINCIDIAN CON EL         NBE2608
005197*                     ESTANDAR DEL CATALOGO ('Y'/'N'); SE PASAN   NBE2608
005198*                     TODOS LOS LITERALES A 'Y'/'N'.              NBE2608
005200****************************************************************
005300
005400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM.
005900
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200
006300     SELECT PROFILE-FILE ASSIGN DDPROFL
006400            ORGANIZATION IS LINE SEQUENTIAL
006500            FILE STATUS IS FS-PROFILE.
006600
006700     SELECT SUBSCRIPTION-FILE ASSIGN DDSUBSC
006800            ORGANIZATION IS LINE SEQUENTIAL
006900            FILE STATUS IS FS-SUBSCRN.
007000
007100*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
007200 DATA DIVISION.
007300 FILE SECTION.
007400
007500 FD  PROFILE-FILE
007600     RECORD CONTAINS 540 CHARACTERS
007700     RECORDING MODE IS F.
007800     COPY PGM_51-CP-USRPROF.
007900
008000 FD  SUBSCRIPTION-FILE
008100     RECORD CONTAINS 1880 CHARACTERS
008200     RECORDING MODE IS F.
008300     COPY PGM_51-CP-SUBSCRN.
008400
008500 WORKING-STORAGE SECTION.
008600*=======================*
008700
008800 77  FILLER        PIC X(26)  VALUE '* INICIO WORKING-STORAGE *'.
008900
009000*---- FILE STATUS ------------------------------------------------
009100 77  FS-PROFILE               PIC XX       VALUE SPACES.
009200     88  FS-PROFILE-FIN                    VALUE '10'.
009300 77  FS-SUBSCRN               PIC XX       VALUE SPACES.
009400     88  FS-SUBSCRN-FIN                    VALUE '10'.
009500
009600*---- BANDERAS DE CORTE DE LECTURA  ------------------------------
009700 77  WS-FIN-PERFILES          PIC X(01)    VALUE 'N'.
009800     88  PERFILES-FIN                      VALUE 'Y'.
009900 77  WS-FIN-CATALOGO          PIC X(01)    VALUE 'N'.
010000     88  CATALOGO-FIN                      VALUE 'Y'.
010100
010200*---- PORTON DE ELEGIBILIDAD (COMPARTIDO CON ELGB020)  -----------
010300     COPY PGM_51-CP-ELGFLAG.
010400
010500*---- CONTADORES (TODOS COMP POR SER ACUMULADORES/SUBINDICES)  ---
010600 77  WS-CANT-PERFILES         PIC 9(05)    COMP VALUE ZERO.
010700 77  WS-CANT-CHEQUEADAS       PIC 9(07)    COMP VALUE ZERO.
010800 77  WS-CANT-ELEGIBLES        PIC 9(07)    COMP VALUE ZERO.
010900 77  WS-CANT-NUM-PRINT        PIC ZZZ,ZZ9  VALUE ZEROS.
011000
011100*---- ARITMETICA DEL PUNTAJE GRUESO  -----------------------------
011200 77  WS-PUNTAJE-GRUESO        PIC S9(05)   COMP VALUE ZERO.
011300 77  WS-RANGO-INGRESO         PIC S9(11)   COMP VALUE ZERO.
011400 77  WS-POSIC-INGRESO         PIC S9(11)   COMP VALUE ZERO.
011500 77  WS-POSIC-INGR-X10        PIC S9(13)   COMP VALUE ZERO.
011600 77  WS-RANGO-INGR-X1         PIC S9(12)   COMP VALUE ZERO.
011700 77  WS-RANGO-INGR-X9         PIC S9(13)   COMP VALUE ZERO.
011800
011900*---- PENALIZACIONES DETALLADAS  ---------------------------------
012000 01  WS-PENALIZACION-DET.
012100     05  WS-PEN-VIVIENDAS     PIC 9(02)    COMP VALUE ZERO.
012200     05  WS-PEN-INGRESO       PIC 9(02)    COMP VALUE ZERO.
012300     05  WS-PEN-LOCALIDAD     PIC 9(02)    COMP VALUE ZERO.
012400     05  FILLER               PIC X(01)    VALUE SPACE.
012500
012600*---- TERCER REDEFINES: ESPEJO DISPLAY DE LAS PENALIZACIONES, PARA
012700*    LA TRAZA (NO SE PUEDE REDEFINIR UN GRUPO COMP CON UNA VISTA
012800*    DISPLAY; SE ARMA UN ESPEJO APARTE Y SE ACTUALIZA POR MOVE).
012900 01  WS-PENALIZACION-TRAZA.
013000     05  WS-PEN-VIVIENDAS-D   PIC 9(02)    VALUE ZERO.
013100     05  WS-PEN-INGRESO-D     PIC 9(02)    VALUE ZERO.
013200     05  WS-PEN-LOCALIDAD-D   PIC 9(02)    VALUE ZERO.
013300     05  FILLER               PIC X(01)    VALUE SPACE.
013400 01  WS-PENALIZACION-COMBO REDEFINES WS-PENALIZACION-TRAZA
013500                              PIC 9(06).
013600
013700*---- BUSQUEDA DE SUBCADENA (LOCALIDAD EN SUB-LOCALIDAD)  --------
013800 77  WS-TOKEN-INICIO          PIC 9(04)    COMP VALUE ZERO.
013900 77  WS-TOKEN-FIN             PIC 9(04)    COMP VALUE ZERO.
014000 77  WS-TOKEN-LARGO           PIC 9(04)    COMP VALUE ZERO.
014050 77  WS-TOKEN-BLANCOS-IZQ     PIC 9(04)    COMP VALUE ZERO.
014100 77  WS-TOKEN-POS             PIC 9(04)    COMP VALUE ZERO.
014200 77  WS-SUB-LOC-LARGO         PIC 9(04)    COMP VALUE ZERO.
014300 77  WS-TOKEN-ACTUAL          PIC X(50)    VALUE SPACES.
014350 77  WS-TOKEN-SCRATCH         PIC X(50)    VALUE SPACES.
014400 77  WS-HAY-COINCIDENCIA      PIC X(01)    VALUE 'N'.
014500     88  HAY-COINCIDENCIA                  VALUE 'Y'.
014600
014700*---- SEGUNDO REDEFINES: VOLCADO PLANO DE TOKENS PARA TRAZA  -----
014800 01  WS-TOKEN-TABLA.
014900     05  WS-TOKEN-TABLA-ITEM  PIC X(50)  OCCURS 20 TIMES.
015000     05  FILLER               PIC X(01)  VALUE SPACE.
015100 01  WS-TOKEN-VOLCADO REDEFINES WS-TOKEN-TABLA
015200                              PIC X(1000).
015300
015400*---- PRIMER REDEFINES: FECHA DE PROCESO (BANNER)  ---------------
015500 77  WS-FECHA-PROCESO         PIC 9(06)    VALUE ZEROS.
015600 01  WS-FECHA-PROCESO-R REDEFINES WS-FECHA-PROCESO.
015700     05  WS-FEC-AA            PIC 9(02).
015800     05  WS-FEC-MM            PIC 9(02).
015900     05  WS-FEC-DD            PIC 9(02).
016000
016100 77  FILLER        PIC X(26)  VALUE '* FINAL  WORKING-STORAGE *'.
016200
016300*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
016400 PROCEDURE DIVISION.
016500
016600 MAIN-PROGRAM-I.
016700
016800     PERFORM 1000-INICIO-I     THRU 1000-INICIO-F.
016900     PERFORM 2000-PROC-PERFIL-I THRU 2000-PROC-PERFIL-F
017000                               UNTIL PERFILES-FIN.
017100     PERFORM 9999-FINAL-I     THRU 9999-FINAL-F.
017200
017300 MAIN-PROGRAM-F.  GOBACK.
017400
017500
017600*----------------------------------------------------------------
017700 1000-INICIO-I.
017800
017900     ACCEPT WS-FECHA-PROCESO FROM DATE.
018000     DISPLAY '=================================================='.
018100     DISPLAY 'ELGB010 - PORTON Y PUNTAJE GRUESO - FECHA PROCESO: '
018200              WS-FEC-AA '/' WS-FEC-MM '/' WS-FEC-DD.
018300
018400     OPEN INPUT PROFILE-FILE.
018500     IF FS-PROFILE IS NOT EQUAL '00' THEN
018600        DISPLAY '* ERROR EN OPEN PROFILE-FILE = ' FS-PROFILE
018700        MOVE 9999 TO RETURN-CODE
018800        SET PERFILES-FIN TO TRUE
018900     ELSE
019000        PERFORM 1100-LEER-PERFIL-I THRU 1100-LEER-PERFIL-F
019100     END-IF.
019200
019300 1000-INICIO-F.  EXIT.
019400
019500
019600*----------------------------------------------------------------
019700 1100-LEER-PERFIL-I.
019800
019900     READ PROFILE-FILE INTO REG-PERFIL
020000
020100     EVALUATE FS-PROFILE
020200        WHEN '00'
020300           ADD 1 TO WS-CANT-PERFILES
020400        WHEN '10'
020500           SET PERFILES-FIN TO TRUE
020600        WHEN OTHER
020700           DISPLAY '* ERROR EN LECTURA PROFILE-FILE = ' FS-PROFILE
020800           MOVE 9999 TO RETURN-CODE
020900           SET PERFILES-FIN TO TRUE
021000     END-EVALUATE.
021100
021200 1100-LEER-PERFIL-F.  EXIT.
021300
021400
021500*----------------------------------------------------------------
021600 2000-PROC-PERFIL-I.
021700
021800     PERFORM 2100-ABRIR-CATALOGO-I THRU 2100-ABRIR-CATALOGO-F.
021900
022000     PERFORM 2300-PROC-OFERTA-I THRU 2300-PROC-OFERTA-F
022100                               UNTIL CATALOGO-FIN.
022200
022300     PERFORM 2900-CERRAR-CATALOGO-I THRU 2900-CERRAR-CATALOGO-F.
022400
022500     PERFORM 1100-LEER-PERFIL-I THRU 1100-LEER-PERFIL-F.
022600
022700 2000-PROC-PERFIL-F.  EXIT.
022800
022900
023000*----------------------------------------------------------------
023100 2100-ABRIR-CATALOGO-I.
023200
023300     MOVE 'N' TO WS-FIN-CATALOGO
023400
023500     OPEN INPUT SUBSCRIPTION-FILE
023600     IF FS-SUBSCRN IS NOT EQUAL '00' THEN
023700        DISPLAY '* ERROR EN OPEN SUBSCRIPTION-FILE = ' FS-SUBSCRN
023800        MOVE 9999 TO RETURN-CODE
023900        SET PERFILES-FIN TO TRUE
024000        SET CATALOGO-FIN TO TRUE
024100     ELSE
024200        PERFORM 2200-LEER-OFERTA-I THRU 2200-LEER-OFERTA-F
024300     END-IF.
024400
024500 2100-ABRIR-CATALOGO-F.  EXIT.
024600
024700
024800*----------------------------------------------------------------
024900 2200-LEER-OFERTA-I.
025000
025100     READ SUBSCRIPTION-FILE INTO REG-OFERTA
025200
025300     EVALUATE FS-SUBSCRN
025400        WHEN '00'
025500           CONTINUE
025600        WHEN '10'
025700           SET CATALOGO-FIN TO TRUE
025800        WHEN OTHER
025900           DISPLAY '* ERROR EN LECTURA SUBSCRIPTION-FILE = '
026000                    FS-SUBSCRN
026100           MOVE 9999 TO RETURN-CODE
026200           SET CATALOGO-FIN TO TRUE
026300     END-EVALUATE.
026400
026500 2200-LEER-OFERTA-F.  EXIT.
026600
026700
026800*----------------------------------------------------------------
026900 2300-PROC-OFERTA-I.
027000
027100     PERFORM 2010-VERIF-GATE-I THRU 2010-VERIF-GATE-F.
027200
027300     IF GATE-ES-ELEGIBLE THEN
027400        PERFORM 2020-CALC-PUNTAJE-I THRU 2020-CALC-PUNTAJE-F
027500     ELSE
027600        MOVE ZERO TO WS-PUNTAJE-GRUESO
027700     END-IF.
027800
027900     PERFORM 2090-MOSTRAR-DETALLE-I THRU 2090-MOSTRAR-DETALLE-F.
028000
028100     ADD 1 TO WS-CANT-CHEQUEADAS.
028200     IF GATE-ES-ELEGIBLE THEN
028300        ADD 1 TO WS-CANT-ELEGIBLES
028400     END-IF.
028500
028600     PERFORM 2200-LEER-OFERTA-I THRU 2200-LEER-OFERTA-F.
028700
028800 2300-PROC-OFERTA-F.  EXIT.
028900
029000
029100*----------------------------------------------------------------
029200*    PARRAFOS COMPARTIDOS DEL PORTON DE ELEGIBILIDAD (IDENTICOS
029300*    A LOS DE ELGB020 POR REQUERIMIENTO DEL NEGOCIO).
029400     COPY PGM_51-CP-ELGGATE.
029500
029600
029700*----------------------------------------------------------------
029800*    PUNTAJE GRUESO:  ARRANCA EN 100 Y SE LE RESTAN LAS
029900*    PENALIZACIONES DEL NEGOCIO; NUNCA BAJA DE CERO.
030000 2020-CALC-PUNTAJE-I.
030100
030200     MOVE ZERO TO WS-PEN-VIVIENDAS
030300     MOVE ZERO TO WS-PEN-INGRESO
030400     MOVE ZERO TO WS-PEN-LOCALIDAD
030500
030600*    PENALIZACION POR TENER VIVIENDAS Y EXISTIR TOPE
030700     IF OFE-TOPE-VIVIENDAS-FLAG = 'Y' AND
030800        PRF-VIVIENDAS-PROPIAS > ZERO THEN
030900        MOVE 5 TO WS-PEN-VIVIENDAS
031000     END-IF
031100
031200*    PENALIZACION POR CERCANIA AL BORDE DE LA BANDA DE INGRESO
031300     IF OFE-INGRESO-MIN-FLAG = 'Y' AND OFE-INGRESO-MAX-FLAG = 'Y'
031400        THEN
031500        COMPUTE WS-RANGO-INGRESO =
031600                OFE-INGRESO-MAX - OFE-INGRESO-MIN
031700        COMPUTE WS-POSIC-INGRESO =
031800                PRF-INGRESO-ANUAL - OFE-INGRESO-MIN
031900        COMPUTE WS-POSIC-INGR-X10 = WS-POSIC-INGRESO * 10
032000        COMPUTE WS-RANGO-INGR-X1  = WS-RANGO-INGRESO * 1
032100        COMPUTE WS-RANGO-INGR-X9  = WS-RANGO-INGRESO * 9
032200        IF WS-POSIC-INGR-X10 < WS-RANGO-INGR-X1 OR
032300           WS-POSIC-INGR-X10 > WS-RANGO-INGR-X9 THEN
032400           MOVE 10 TO WS-PEN-INGRESO
032500        END-IF
032600     END-IF
032700
032800*    PENALIZACION POR NO COINCIDIR CON LOCALIDADES PREFERIDAS
032900     MOVE 'N' TO WS-HAY-COINCIDENCIA
033000     IF PRF-LOCALIDADES-PREF IS NOT EQUAL TO SPACES AND
033100        OFE-LOCALIDAD IS NOT EQUAL TO SPACES THEN
033200        PERFORM 2030-BUSCA-LOCALIDAD-I THRU 2030-BUSCA-LOCALIDAD-F
033300        IF NOT HAY-COINCIDENCIA THEN
033400           MOVE 15 TO WS-PEN-LOCALIDAD
033500        END-IF
033600     END-IF
033700
033800     COMPUTE WS-PUNTAJE-GRUESO =
033900             100 - WS-PEN-VIVIENDAS - WS-PEN-INGRESO
034000                 - WS-PEN-LOCALIDAD
034100     IF WS-PUNTAJE-GRUESO < ZERO THEN
034200        MOVE ZERO TO WS-PUNTAJE-GRUESO
034300     END-IF
034400
034500     MOVE WS-PEN-VIVIENDAS TO WS-PEN-VIVIENDAS-D
034600     MOVE WS-PEN-INGRESO   TO WS-PEN-INGRESO-D
034700     MOVE WS-PEN-LOCALIDAD TO WS-PEN-LOCALIDAD-D.
034800
034900 2020-CALC-PUNTAJE-F.  EXIT.
035000
035100
035200*----------------------------------------------------------------
035300*    DIVIDE PRF-LOCALIDADES-PREF POR COMAS, RECORTA CADA TOKEN
035400*    Y VERIFICA SI OFE-LOCALIDAD CONTIENE ALGUNO (SUBCADENA).
035500 2030-BUSCA-LOCALIDAD-I.
035600
035700     MOVE SPACES TO WS-TOKEN-TABLA
035800     UNSTRING PRF-LOCALIDADES-PREF DELIMITED BY ','
035900         INTO WS-TOKEN-TABLA-ITEM(1) WS-TOKEN-TABLA-ITEM(2)
036000              WS-TOKEN-TABLA-ITEM(3) WS-TOKEN-TABLA-ITEM(4)
036100              WS-TOKEN-TABLA-ITEM(5) WS-TOKEN-TABLA-ITEM(6)
036200              WS-TOKEN-TABLA-ITEM(7) WS-TOKEN-TABLA-ITEM(8)
036300              WS-TOKEN-TABLA-ITEM(9) WS-TOKEN-TABLA-ITEM(10)
036400              WS-TOKEN-TABLA-ITEM(11) WS-TOKEN-TABLA-ITEM(12)
036500              WS-TOKEN-TABLA-ITEM(13) WS-TOKEN-TABLA-ITEM(14)
036600              WS-TOKEN-TABLA-ITEM(15) WS-TOKEN-TABLA-ITEM(16)
036700              WS-TOKEN-TABLA-ITEM(17) WS-TOKEN-TABLA-ITEM(18)
036800              WS-TOKEN-TABLA-ITEM(19) WS-TOKEN-TABLA-ITEM(20)
036900
037000     IF WS-TOKEN-VOLCADO IS EQUAL TO SPACES THEN
037100        DISPLAY '  (SIN LOCALIDADES PREFERIDAS PARA COMPARAR)'
037200     END-IF
037300
037400     MOVE ZERO TO WS-TOKEN-POS
037500     PERFORM 2033-LOOP-TOKEN-I THRU 2033-LOOP-TOKEN-F
037600        UNTIL WS-TOKEN-POS = 20 OR HAY-COINCIDENCIA.
037700
037800 2030-BUSCA-LOCALIDAD-F.  EXIT.
037900
038000
038100*----------------------------------------------------------------
038200*    CUERPO DEL BARRIDO DE TOKENS (UNA POSICION POR EJECUCION).
038300 2033-LOOP-TOKEN-I.
038400
038500     ADD 1 TO WS-TOKEN-POS
038600     MOVE WS-TOKEN-TABLA-ITEM(WS-TOKEN-POS) TO WS-TOKEN-ACTUAL
038700     PERFORM 2031-RECORTAR-TOKEN-I THRU 2031-RECORTAR-TOKEN-F
038800     IF WS-TOKEN-LARGO > ZERO THEN
038900        PERFORM 2032-CONTIENE-I THRU 2032-CONTIENE-F
039000     END-IF.
039100
039200 2033-LOOP-TOKEN-F.  EXIT.
039300
039400
039500*----------------------------------------------------------------
039600*    CALCULA EL LARGO DEL TOKEN SIN BLANCOS A LA DERECHA.
039700 2031-RECORTAR-TOKEN-I.
039720*    TCK-11207: SE QUITAN PRIMERO LOS BLANCOS A LA IZQUIERDA      NBE2608
039740*    (EL TOKEN LLEGA CON UN BLANCO DELANTE CUANDO EL USUARIO      NBE2608
039760*    ESCRIBE "CIUDAD1, CIUDAD2"; SIN ESTO EL LARGO QUEDABA EN     NBE2608
039780*    CERO Y EL TOKEN SE PERDIA).                                  NBE2608
039800     MOVE ZERO TO WS-TOKEN-BLANCOS-IZQ                            NBE2608
039820     INSPECT WS-TOKEN-ACTUAL TALLYING WS-TOKEN-BLANCOS-IZQ        NBE2608
039840             FOR LEADING ' '                                      NBE2608
039860     IF WS-TOKEN-BLANCOS-IZQ > ZERO THEN                          NBE2608
039880        MOVE SPACES TO WS-TOKEN-SCRATCH                           NBE2608
039900        MOVE WS-TOKEN-ACTUAL(WS-TOKEN-BLANCOS-IZQ + 1 : )         NBE2608
039920          TO WS-TOKEN-SCRATCH                                     NBE2608
039940        MOVE WS-TOKEN-SCRATCH TO WS-TOKEN-ACTUAL                  NBE2608
039960     END-IF.
039980*    LUEGO SE CALCULA EL LARGO SIN BLANCOS A LA DERECHA.
040000     MOVE ZERO TO WS-TOKEN-LARGO
040020     INSPECT WS-TOKEN-ACTUAL TALLYING WS-TOKEN-LARGO
040040             FOR CHARACTERS BEFORE INITIAL ' '
040060     IF WS-TOKEN-ACTUAL = SPACES THEN
040080        MOVE ZERO TO WS-TOKEN-LARGO
040100     END-IF.
040120
040140 2031-RECORTAR-TOKEN-F.  EXIT.
040700
040800
040900*----------------------------------------------------------------
041000*    VERIFICA SI OFE-LOCALIDAD CONTIENE EL TOKEN RECORTADO
041100*    (COMPARACION POR SUBCADENA, SIN FUNCIONES INTRINSECAS).
041200 2032-CONTIENE-I.
041300
041400     MOVE ZERO TO WS-SUB-LOC-LARGO
041500     INSPECT OFE-LOCALIDAD TALLYING WS-SUB-LOC-LARGO
041600             FOR CHARACTERS BEFORE INITIAL ' '
041700
041800     IF WS-SUB-LOC-LARGO >= WS-TOKEN-LARGO AND
041900        WS-TOKEN-LARGO > ZERO THEN
042000        COMPUTE WS-TOKEN-FIN =
042100                WS-SUB-LOC-LARGO - WS-TOKEN-LARGO + 1
042200        MOVE ZERO TO WS-TOKEN-INICIO
042300        PERFORM 2034-LOOP-SUBCAD-I THRU 2034-LOOP-SUBCAD-F
042400           UNTIL WS-TOKEN-INICIO > WS-TOKEN-FIN
042500                  OR HAY-COINCIDENCIA
042600     END-IF.
042700
042800 2032-CONTIENE-F.  EXIT.
042900
043000
043100*----------------------------------------------------------------
043200*    CUERPO DEL BARRIDO DE POSICIONES DE SUBCADENA.
043300 2034-LOOP-SUBCAD-I.
043400
043500     ADD 1 TO WS-TOKEN-INICIO
043600     IF OFE-LOCALIDAD(WS-TOKEN-INICIO : WS-TOKEN-LARGO)
043700        IS EQUAL TO WS-TOKEN-ACTUAL(1 : WS-TOKEN-LARGO)
043800        THEN
043900        MOVE 'Y' TO WS-HAY-COINCIDENCIA
044000     END-IF.
044100
044200 2034-LOOP-SUBCAD-F.  EXIT.
044300
044400
044500*----------------------------------------------------------------
044600 2090-MOSTRAR-DETALLE-I.
044610*    TCK-11208: SE AGREGAN LOS CUATRO PORTONES INDIVIDUALES A LA  NBE2608
044620*    LINEA DE DETALLE -- SE CALCULABAN EN EL COPY ELGGATE Y NUNCA NBE2608
044630*    SE MOSTRABAN, SOLO SE MOSTRABA EL AGREGADO.                  NBE2608
044700
044800     MOVE WS-PUNTAJE-GRUESO TO WS-CANT-NUM-PRINT
044900     DISPLAY '  OFERTA ' OFE-ID ' "' OFE-NOMBRE(1:30) '" '
045000              'ELEGIBLE=' WS-GATE-ELEGIBLE
045010              ' EDAD=' WS-GATE-EDAD-OK
045020              ' INGRESO=' WS-GATE-INGRESO-OK
045030              ' FAMILIA=' WS-GATE-FAMILIA-OK
045040              ' VIVIENDAS=' WS-GATE-VIVIENDAS-OK
045100              ' PUNTAJE=' WS-CANT-NUM-PRINT
045200              ' PENALIZ(VIV/ING/LOC)=' WS-PENALIZACION-COMBO.
045300
045400 2090-MOSTRAR-DETALLE-F.  EXIT.
045500
045600
045700*----------------------------------------------------------------
045800 2900-CERRAR-CATALOGO-I.
045900
046000     CLOSE SUBSCRIPTION-FILE
046100     IF FS-SUBSCRN IS NOT EQUAL '00' THEN
046200        DISPLAY '* ERROR EN CLOSE SUBSCRIPTION-FILE = ' FS-SUBSCRN
046300        MOVE 9999 TO RETURN-CODE
046400     END-IF.
046500
046600 2900-CERRAR-CATALOGO-F.  EXIT.
046700
046800
046900*----------------------------------------------------------------
047000 9999-FINAL-I.
047100
047200     CLOSE PROFILE-FILE
047300     IF FS-PROFILE IS NOT EQUAL '00' THEN
047400        DISPLAY '* ERROR EN CLOSE PROFILE-FILE = ' FS-PROFILE
047500        MOVE 9999 TO RETURN-CODE
047600     END-IF.
047700
047800     DISPLAY '=================================================='.
047900     MOVE WS-CANT-PERFILES TO WS-CANT-NUM-PRINT
048000     DISPLAY 'TOTAL POSTULANTES PROCESADOS:   ' WS-CANT-NUM-PRINT.
048100     MOVE WS-CANT-CHEQUEADAS TO WS-CANT-NUM-PRINT
048200     DISPLAY 'TOTAL COMBINACIONES CHEQUEADAS: ' WS-CANT-NUM-PRINT.
048300     MOVE WS-CANT-ELEGIBLES TO WS-CANT-NUM-PRINT
048400     DISPLAY 'TOTAL COMBINACIONES ELEGIBLES:  ' WS-CANT-NUM-PRINT.
048500
048600 9999-FINAL-F.  EXIT.
